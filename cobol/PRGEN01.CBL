000100******************************************************************
000200* FECHA       : 03/06/1994                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDR)                 *
000400* APLICACION  : BIENES RAICES                                    *
000500* PROGRAMA    : PRGEN01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : GENERADOR DE LOTES DE PRUEBA PARA PRPRC01.  ARMA *
000800*             : UN PLANO CRUDO DE PROPIEDADES CON VALORES SEUDO- *
000900*             : ALEATORIOS PARA DEMOSTRACIONES Y PRUEBAS DE      *
001000*             : CARGA SIN DEPENDER DE UN EXTRACTO REAL DEL AREA  *
001100*             : COMERCIAL.                                       *
001200* ARCHIVOS    : PRRAW=S                                          *
001300* ACCION (ES) : NO APLICA (PROCESO BATCH UNICO)                  *
001350* INSTALADO   : 15/06/1994                                       *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* BPM/RATIONAL: 194403                                           *
001600* NOMBRE      : GENERADOR DE MUESTRAS DE PROPIEDADES             *
001700* DESCRIPCION : PROYECTO CATASTRO COMERCIAL                      *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.                    PRGEN01.
002100 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
002200 INSTALLATION.                  GERENCIA DE SISTEMAS - INMOBILIA-
002300                                 RIA.
002400 DATE-WRITTEN.                  03/06/1994.
002500 DATE-COMPILED.
002600 SECURITY.                      CONFIDENCIAL - USO INTERNO.
002700******************************************************************
002800*  HISTORIAL DE MODIFICACIONES                                   *
002900*  ------------------------------------------------------------- *
003000*  03/06/1994 EDR  VERSION INICIAL.  100 REGISTROS FIJOS, SOLO   *
003100*                  PARA PROBAR LA CARGA DE PRPRC01 EN VACIO.     *
003200*  11/05/1994 EDR  SE PASA A GENERACION SEUDO-ALEATORIA (ANTES   *
003300*                  LOS DATOS SE REPETIAN SIEMPRE IGUAL).         *
003400*  22/01/1996 EDR  SE AGREGA EL SORTEO PONDERADO DE ESTADO,      *
003500*                  HABITACIONES Y BANOS SEGUN PEDIDO DE          *
003600*                  COMERCIAL PARA PARECERSE MAS A LA CARTERA     *
003700*                  REAL.                                         *
003800*  09/02/1999 EDR  Y2K: LA FECHA DE PUBLICACION SE ARMA CON      *
003900*                  ANIO DE 4 DIGITOS (AAAA-MM-DD).  OT-5108      *
004000*  23/08/1999 EDR  PRUEBA DE PASE DE SIGLO EN LA RESTA DE DIAS   *
004100*                  DE LA FECHA DE PUBLICACION.  SIN NOVEDAD.     *
004200*  14/03/1997 MPR  SE AGREGA EL SORTEO SEUDO-NORMAL DE PRECIO Y  *
004300*                  DE SUPERFICIE (ANTES ERAN PLANOS UNIFORMES).  *
004400*                  ESTE AMBIENTE NO TRAE FUNCION DE NUMEROS      *
004500*                  ALEATORIOS NI DE RAIZ; SE ARMA A MANO.        *
004600*  17/06/1997 JLQ  SE AGREGA EL 5% DE DESCRIPCIONES EN BLANCO    *
004700*                  PARA EJERCITAR LAS VALIDACIONES DE NULOS.     *
004800*                  OT-4471                                       *
004900*  05/04/2010 RTS  LA CANTIDAD DE REGISTROS DEL LOTE PASA A      *
005000*                  PARAMETRO (WKS-GEN-CANTIDAD); ANTES ESTABA    *
005100*                  FIJA EN EL CODIGO.  OT-8341                   *
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS DIGITO-VALIDO   IS "0" THRU "9".
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT PRRAW  ASSIGN   TO PRRAW
006100            ORGANIZATION     IS SEQUENTIAL
006200            FILE STATUS      IS FS-PRRAW.
006300 DATA DIVISION.
006400 FILE SECTION.
006500*   PLANO CRUDO DE PROPIEDADES QUE ENTREGA ESTE GENERADOR
006600 FD  PRRAW.
006700     COPY PRRAWREC.
006800
006900 WORKING-STORAGE SECTION.
007000******************************************************************
007100*               C A M P O S    D E    T R A B A J O              *
007200******************************************************************
007300 01  WKS-CAMPOS-DE-TRABAJO.
007400     02  WKS-PROGRAMA               PIC X(08) VALUE "PRGEN01".
007500     02  FS-PRRAW                   PIC 9(02) VALUE ZEROS.
007600     02  WKS-GEN-CANTIDAD           PIC 9(05) COMP VALUE 150.
007700     02  WKS-GEN-CONTADOR           PIC 9(05) COMP VALUE ZEROS.
007800     02  FILLER                     PIC X(05).
007900******************************************************************
008000*          G E N E R A D O R   D E   N U M E R O S               *
008100*          S E U D O - A L E A T O R I O S  (LEHMER, A=16807,    *
008200*          M=2147483647).  ESTE AMBIENTE NO TRAE FUNCION DE      *
008300*          NUMEROS ALEATORIOS.                                   *
008400******************************************************************
008500 77  WKS-GEN-SEMILLA               PIC 9(09) COMP VALUE 123457.
008600 77  WKS-GEN-MULTIPLICADOR         PIC 9(05) COMP VALUE 16807.
008700 77  WKS-GEN-MODULO                PIC 9(10) COMP
008800                                    VALUE 2147483647.
008900 77  WKS-GEN-PRODUCTO              PIC 9(18) COMP VALUE ZEROS.
009000 77  WKS-GEN-COCIENTE              PIC 9(09) COMP VALUE ZEROS.
009100 77  WKS-GEN-ALEATORIO-1000        PIC 9(03) COMP VALUE ZEROS.
009200 77  WKS-GEN-ALEATORIO-100         PIC 9(03) COMP VALUE ZEROS.
009300******************************************************************
009400*          L I S T A S   D E   V A L O R E S   F I J O S         *
009500******************************************************************
009600 01  WKS-GEN-TIPO-LISTA.
009700     05  FILLER                    PIC X(20) VALUE "Departamento".
009800     05  FILLER                    PIC X(20) VALUE "Casa".
009900     05  FILLER                    PIC X(20) VALUE "Oficina".
010000     05  FILLER                    PIC X(20) VALUE
010100                                    "Local Comercial".
010200     05  FILLER                    PIC X(20) VALUE "Terreno".
010300 01  WKS-GEN-TIPO-LISTA-R REDEFINES WKS-GEN-TIPO-LISTA.
010400     05  WKS-GEN-TIPO-VALOR OCCURS 5 TIMES PIC X(20).
010500
010600 01  WKS-GEN-COMUNA-LISTA.
010700     05  FILLER                    PIC X(20) VALUE "Las Condes".
010800     05  FILLER                    PIC X(20) VALUE "Providencia".
010900     05  FILLER                    PIC X(20) VALUE "Nunoa".
011000     05  FILLER                    PIC X(20) VALUE "Maipu".
011100     05  FILLER                    PIC X(20) VALUE "Vitacura".
011200 01  WKS-GEN-COMUNA-LISTA-R REDEFINES WKS-GEN-COMUNA-LISTA.
011300     05  WKS-GEN-COMUNA-VALOR OCCURS 5 TIMES PIC X(20).
011400
011500 01  WKS-GEN-ESTADO-LISTA.
011600     05  FILLER                    PIC X(16) VALUE "Disponible".
011700     05  FILLER                    PIC X(16) VALUE "Reservado".
011800     05  FILLER                    PIC X(16) VALUE "Vendido".
011900     05  FILLER                    PIC X(16) VALUE
012000                                    "En Remodelacion".
012100 01  WKS-GEN-ESTADO-LISTA-R REDEFINES WKS-GEN-ESTADO-LISTA.
012200     05  WKS-GEN-ESTADO-VALOR OCCURS 4 TIMES PIC X(16).
012300
012400 01  WKS-GEN-DIAS-MES.
012500     05  FILLER              PIC X(24)
012600                              VALUE "312831303130313130313031".
012700 01  WKS-GEN-DIAS-MES-R REDEFINES WKS-GEN-DIAS-MES.
012800     05  WKS-GEN-DIA-FIN-MES OCCURS 12 TIMES PIC 99.
012900 77  WKS-GEN-INDICE-LISTA           PIC 9(01) COMP VALUE ZEROS.
013000******************************************************************
013100*          C A M P O S   D E L   S O R T E O   N O R M A L       *
013200******************************************************************
013300 77  WKS-GEN-NORMAL-MEDIA           PIC 9(07)V99 VALUE ZEROS.
013400 77  WKS-GEN-NORMAL-DESVIACION      PIC 9(07)V99 VALUE ZEROS.
013500 77  WKS-GEN-NORMAL-RESULTADO       PIC 9(07)V99 VALUE ZEROS.
013600 77  WKS-GEN-IRWIN-SUMA            PIC 9(07) COMP VALUE ZEROS.
013700 77  WKS-GEN-IRWIN-INDICE          PIC 9(02) COMP VALUE ZEROS.
013800 77  WKS-GEN-Z-MIL                 PIC S9(07) COMP VALUE ZEROS.
013900 77  WKS-GEN-Z-DECIMAL             PIC S9(05)V999 VALUE ZEROS.
014000******************************************************************
014100*          C A M P O S   D E L   R E G I S T R O   E N   A R M A *
014200******************************************************************
014300 01  WKS-GEN-ID-NUMERO-EDIT         PIC 9(04).
014400 01  WKS-GEN-PRECIO-NUMERICO        PIC 9(07)V99 VALUE ZEROS.
014500 01  WKS-GEN-PRECIO-EDIT            PIC $ZZZ,ZZZ,ZZ9.
014600 01  WKS-GEN-SUPERFICIE-NUMERICA    PIC 9(07)V99 VALUE ZEROS.
014700 01  WKS-GEN-HABITACIONES           PIC 9(02) COMP VALUE ZEROS.
014800 01  WKS-GEN-BANOS                  PIC 9(02) COMP VALUE ZEROS.
014900******************************************************************
015000*          C A M P O S   D E   L A   F E C H A                   *
015100******************************************************************
015200 01  WKS-GEN-FECHA-SISTEMA-6        PIC 9(06) VALUE ZEROS.
015300 01  WKS-GEN-FS6-R REDEFINES WKS-GEN-FECHA-SISTEMA-6.
015400     05  WKS-GEN-FS6-ANIO           PIC 99.
015500     05  WKS-GEN-FS6-MES            PIC 99.
015600     05  WKS-GEN-FS6-DIA            PIC 99.
015700 77  WKS-GEN-ANIO                   PIC 9(04) COMP VALUE ZEROS.
015800 77  WKS-GEN-MES                    PIC 9(02) COMP VALUE ZEROS.
015900 77  WKS-GEN-DIA                    PIC 9(02) COMP VALUE ZEROS.
016000 77  WKS-GEN-DIAS-ATRAS             PIC 9(03) COMP VALUE ZEROS.
016100 77  WKS-GEN-DIA-INDICE             PIC 9(03) COMP VALUE ZEROS.
016200 77  WKS-GEN-RESIDUO-4              PIC 9(02) COMP VALUE ZEROS.
016300 77  WKS-GEN-RESIDUO-100            PIC 9(02) COMP VALUE ZEROS.
016400 77  WKS-GEN-RESIDUO-400            PIC 9(03) COMP VALUE ZEROS.
016500 77  WKS-GEN-COCIENTE-BIS           PIC 9(06) COMP VALUE ZEROS.
016600 77  WKS-GEN-BISIESTO               PIC 9(01) COMP VALUE ZEROS.
016700     88  ANIO-BISIESTO                       VALUE 1.
016800 01  WKS-GEN-FECHA-TEXTO.
016900     05  WKS-GEN-FT-ANIO             PIC 9(04).
017000     05  FILLER                      PIC X(01) VALUE "-".
017100     05  WKS-GEN-FT-MES              PIC 9(02).
017200     05  FILLER                      PIC X(01) VALUE "-".
017300     05  WKS-GEN-FT-DIA              PIC 9(02).
017400******************************************************************
017500*         E N C A B E Z A D O   D E L   P L A N O                *
017600******************************************************************
017700 01  WKS-GEN-ENCABEZADO.
017800     05  FILLER                     PIC X(09) VALUE
017900                                     "id_propie".
018000     05  FILLER                     PIC X(20) VALUE
018100                                     "tipo_propiedad     ".
018200     05  FILLER                     PIC X(20) VALUE
018300                                     "comuna              ".
018400     05  FILLER                     PIC X(12) VALUE
018500                                     "precio      ".
018600     05  FILLER                     PIC X(05) VALUE "supm2".
018700     05  FILLER                     PIC X(02) VALUE "hb".
018800     05  FILLER                     PIC X(02) VALUE "bn".
018900     05  FILLER                     PIC X(16) VALUE
019000                                     "estado          ".
019100     05  FILLER                     PIC X(10) VALUE
019200                                     "fecha_publ".
019300     05  FILLER                     PIC X(50) VALUE SPACES.
019400     05  FILLER                     PIC X(14) VALUE SPACES.
019500******************************************************************
019600 PROCEDURE DIVISION.
019700******************************************************************
019800 000-MAIN SECTION.
019900     PERFORM 100-INICIALIZAR
020000     PERFORM 200-GENERAR-LOTE
020100             VARYING WKS-GEN-CONTADOR FROM 1 BY 1
020200             UNTIL WKS-GEN-CONTADOR > WKS-GEN-CANTIDAD
020300     PERFORM 900-CERRAR-ARCHIVOS
020400     STOP RUN.
020500 000-MAIN-E. EXIT.
020600******************************************************************
020700*   100-INICIALIZAR : ABRE EL PLANO Y OBTIENE LA FECHA DE PROCESO*
020800******************************************************************
020900 100-INICIALIZAR SECTION.
021000     OPEN OUTPUT PRRAW
021100     IF FS-PRRAW NOT = 0
021200        DISPLAY "ERROR AL ABRIR PRRAW.  FILE STATUS: " FS-PRRAW
021300        MOVE 90 TO RETURN-CODE
021400        STOP RUN
021500     END-IF
021600     WRITE REG-PRRAW FROM WKS-GEN-ENCABEZADO
021700
021800     ACCEPT WKS-GEN-FECHA-SISTEMA-6 FROM DATE
021900*--> AJUSTE AL 2000 (OT-5108): SIGLO 19 SI ANIO >= 50, 20 SI NO
022000     IF WKS-GEN-FS6-ANIO >= 50
022100        COMPUTE WKS-GEN-ANIO = 1900 + WKS-GEN-FS6-ANIO
022200     ELSE
022300        COMPUTE WKS-GEN-ANIO = 2000 + WKS-GEN-FS6-ANIO
022400     END-IF
022500     MOVE WKS-GEN-FS6-MES TO WKS-GEN-MES
022600     MOVE WKS-GEN-FS6-DIA TO WKS-GEN-DIA.
022700 100-INICIALIZAR-E. EXIT.
022800******************************************************************
022900*   200-GENERAR-LOTE : UN REGISTRO POR ITERACION                 *
023000******************************************************************
023100 200-GENERAR-LOTE SECTION.
023200     PERFORM 210-GENERAR-UN-REGISTRO.
023300 200-GENERAR-LOTE-E. EXIT.
023400
023500 210-GENERAR-UN-REGISTRO SECTION.
023600     MOVE WKS-GEN-CONTADOR TO WKS-GEN-ID-NUMERO-EDIT
023700     STRING "PROP-" DELIMITED BY SIZE
023800            WKS-GEN-ID-NUMERO-EDIT DELIMITED BY SIZE
023900       INTO PRRW-ID-PROPIEDAD
024000     END-STRING
024100
024200     PERFORM 220-GENERAR-TIPO-PROPIEDAD
024300     PERFORM 230-GENERAR-COMUNA
024400     PERFORM 240-GENERAR-ESTADO
024500     PERFORM 260-GENERAR-HABITACIONES
024600     PERFORM 270-GENERAR-BANOS
024700     PERFORM 300-GENERAR-PRECIO
024800     PERFORM 310-GENERAR-SUPERFICIE
024900     PERFORM 400-GENERAR-FECHA-PUBLICACION
025000     PERFORM 500-GENERAR-DESCRIPCION
025100     PERFORM 600-ESCRIBIR-REGISTRO.
025200 210-GENERAR-UN-REGISTRO-E. EXIT.
025300******************************************************************
025400*   220/230/240 : SORTEO DE VALORES DE LISTAS FIJAS.  240 USA    *
025500*   PONDERACION 60/15/20/5 A PEDIDO DE COMERCIAL (OT ORIGINAL    *
025600*   DE 1996 SE PERDIO; QUEDA SOLO LA REGLA).                     *
025700******************************************************************
025800 220-GENERAR-TIPO-PROPIEDAD SECTION.
025900     PERFORM 250-GENERAR-ALEATORIO
026000     COMPUTE WKS-GEN-INDICE-LISTA =
026100             (WKS-GEN-ALEATORIO-100 - 1) / 20 + 1
026200     IF WKS-GEN-INDICE-LISTA > 5
026300        MOVE 5 TO WKS-GEN-INDICE-LISTA
026400     END-IF
026500     MOVE WKS-GEN-TIPO-VALOR (WKS-GEN-INDICE-LISTA) TO
026600          PRRW-TIPO-PROPIEDAD.
026700 220-GENERAR-TIPO-PROPIEDAD-E. EXIT.
026800
026900 230-GENERAR-COMUNA SECTION.
027000     PERFORM 250-GENERAR-ALEATORIO
027100     COMPUTE WKS-GEN-INDICE-LISTA =
027200             (WKS-GEN-ALEATORIO-100 - 1) / 20 + 1
027300     IF WKS-GEN-INDICE-LISTA > 5
027400        MOVE 5 TO WKS-GEN-INDICE-LISTA
027500     END-IF
027600     MOVE WKS-GEN-COMUNA-VALOR (WKS-GEN-INDICE-LISTA) TO
027700          PRRW-COMUNA.
027800 230-GENERAR-COMUNA-E. EXIT.
027900
028000 240-GENERAR-ESTADO SECTION.
028100     PERFORM 250-GENERAR-ALEATORIO
028200     EVALUATE TRUE
028300         WHEN WKS-GEN-ALEATORIO-100 <= 60
028400              MOVE WKS-GEN-ESTADO-VALOR (1) TO PRRW-ESTADO
028500         WHEN WKS-GEN-ALEATORIO-100 <= 75
028600              MOVE WKS-GEN-ESTADO-VALOR (2) TO PRRW-ESTADO
028700         WHEN WKS-GEN-ALEATORIO-100 <= 95
028800              MOVE WKS-GEN-ESTADO-VALOR (3) TO PRRW-ESTADO
028900         WHEN OTHER
029000              MOVE WKS-GEN-ESTADO-VALOR (4) TO PRRW-ESTADO
029100     END-EVALUATE.
029200 240-GENERAR-ESTADO-E. EXIT.
029300******************************************************************
029400*   250-GENERAR-ALEATORIO : GENERADOR LEHMER.  DEVUELVE UN VALOR *
029500*   PLANO 0-999 EN WKS-GEN-ALEATORIO-1000 Y SU EQUIVALENTE       *
029600*   1-100 EN WKS-GEN-ALEATORIO-100 (PARA SORTEOS PORCENTUALES).  *
029700******************************************************************
029800 250-GENERAR-ALEATORIO SECTION.
029900     COMPUTE WKS-GEN-PRODUCTO =
030000             WKS-GEN-SEMILLA * WKS-GEN-MULTIPLICADOR
030100     DIVIDE WKS-GEN-PRODUCTO BY WKS-GEN-MODULO
030200            GIVING WKS-GEN-COCIENTE
030300            REMAINDER WKS-GEN-SEMILLA
030400     DIVIDE WKS-GEN-SEMILLA BY 1000 GIVING WKS-GEN-COCIENTE
030500            REMAINDER WKS-GEN-ALEATORIO-1000
030600     COMPUTE WKS-GEN-ALEATORIO-100 =
030700             (WKS-GEN-ALEATORIO-1000 / 10) + 1
030800     IF WKS-GEN-ALEATORIO-100 > 100
030900        MOVE 100 TO WKS-GEN-ALEATORIO-100
031000     END-IF.
031100 250-GENERAR-ALEATORIO-E. EXIT.
031200******************************************************************
031300*   260/270 : HABITACIONES (10/30/30/20/10) Y BANOS (20/40/30/   *
031400*   10), PONDERADOS SEGUN LA CARTERA REAL DE COMERCIAL.          *
031500******************************************************************
031600 260-GENERAR-HABITACIONES SECTION.
031700     PERFORM 250-GENERAR-ALEATORIO
031800     EVALUATE TRUE
031900         WHEN WKS-GEN-ALEATORIO-100 <= 10
032000              MOVE 1 TO WKS-GEN-HABITACIONES
032100         WHEN WKS-GEN-ALEATORIO-100 <= 40
032200              MOVE 2 TO WKS-GEN-HABITACIONES
032300         WHEN WKS-GEN-ALEATORIO-100 <= 70
032400              MOVE 3 TO WKS-GEN-HABITACIONES
032500         WHEN WKS-GEN-ALEATORIO-100 <= 90
032600              MOVE 4 TO WKS-GEN-HABITACIONES
032700         WHEN OTHER
032800              MOVE 5 TO WKS-GEN-HABITACIONES
032900     END-EVALUATE
033000     MOVE WKS-GEN-HABITACIONES TO PRRW-HABITACIONES.
033100 260-GENERAR-HABITACIONES-E. EXIT.
033200
033300 270-GENERAR-BANOS SECTION.
033400     PERFORM 250-GENERAR-ALEATORIO
033500     EVALUATE TRUE
033600         WHEN WKS-GEN-ALEATORIO-100 <= 20
033700              MOVE 1 TO WKS-GEN-BANOS
033800         WHEN WKS-GEN-ALEATORIO-100 <= 60
033900              MOVE 2 TO WKS-GEN-BANOS
034000         WHEN WKS-GEN-ALEATORIO-100 <= 90
034100              MOVE 3 TO WKS-GEN-BANOS
034200         WHEN OTHER
034300              MOVE 4 TO WKS-GEN-BANOS
034400     END-EVALUATE
034500     MOVE WKS-GEN-BANOS TO PRRW-BANOS.
034600 270-GENERAR-BANOS-E. EXIT.
034700******************************************************************
034800*   300/310 : PRECIO Y SUPERFICIE, SEUDO-NORMALES (VER 320).     *
034900*   EL PRECIO SE GRABA CON SIMBOLO DE MONEDA Y SEPARADOR DE      *
035000*   MILES PARA EJERCITAR LA DEPURACION DE PRPRC01 (RENGLON 220). *
035100******************************************************************
035200 300-GENERAR-PRECIO SECTION.
035300     MOVE 250000 TO WKS-GEN-NORMAL-MEDIA
035400     MOVE 100000 TO WKS-GEN-NORMAL-DESVIACION
035500     PERFORM 320-CALCULAR-VALOR-NORMAL
035600     MOVE WKS-GEN-NORMAL-RESULTADO TO WKS-GEN-PRECIO-NUMERICO
035700     IF WKS-GEN-PRECIO-NUMERICO < 1
035800        MOVE 1 TO WKS-GEN-PRECIO-NUMERICO
035900     END-IF
036000     MOVE WKS-GEN-PRECIO-NUMERICO TO WKS-GEN-PRECIO-EDIT
036100     MOVE WKS-GEN-PRECIO-EDIT TO PRRW-PRECIO-TXT.
036200 300-GENERAR-PRECIO-E. EXIT.
036300
036400 310-GENERAR-SUPERFICIE SECTION.
036500     MOVE 80 TO WKS-GEN-NORMAL-MEDIA
036600     MOVE 30 TO WKS-GEN-NORMAL-DESVIACION
036700     PERFORM 320-CALCULAR-VALOR-NORMAL
036800     MOVE WKS-GEN-NORMAL-RESULTADO TO
036900          WKS-GEN-SUPERFICIE-NUMERICA
037000     IF WKS-GEN-SUPERFICIE-NUMERICA < 1
037100        MOVE 1 TO WKS-GEN-SUPERFICIE-NUMERICA
037200     END-IF
037300     MOVE WKS-GEN-SUPERFICIE-NUMERICA TO PRRW-SUPERFICIE-M2.
037400 310-GENERAR-SUPERFICIE-E. EXIT.
037500******************************************************************
037600*   320-CALCULAR-VALOR-NORMAL : APROXIMACION DE IRWIN-HALL (12   *
037700*   SORTEOS PLANOS 0-999, SUMADOS Y CENTRADOS) PARA IMITAR UNA   *
037800*   DISTRIBUCION NORMAL SIN FUNCION DE RAIZ NI DE LOGARITMO      *
037900*   (ESTE AMBIENTE NO LAS TRAE).  RECIBE MEDIA/DESVIACION EN     *
038000*   WKS-GEN-NORMAL-MEDIA/DESVIACION Y DEVUELVE EL RESULTADO EN   *
038100*   WKS-GEN-NORMAL-RESULTADO.                                    *
038200******************************************************************
038300 320-CALCULAR-VALOR-NORMAL SECTION.
038400     MOVE ZEROS TO WKS-GEN-IRWIN-SUMA
038500     PERFORM 325-SUMAR-UN-UNIFORME
038600             VARYING WKS-GEN-IRWIN-INDICE FROM 1 BY 1
038700             UNTIL WKS-GEN-IRWIN-INDICE > 12
038800
038900     COMPUTE WKS-GEN-Z-MIL = WKS-GEN-IRWIN-SUMA - 6000
039000     COMPUTE WKS-GEN-Z-DECIMAL = WKS-GEN-Z-MIL / 1000
039100     COMPUTE WKS-GEN-NORMAL-RESULTADO =
039200             WKS-GEN-NORMAL-MEDIA +
039300             (WKS-GEN-Z-DECIMAL * WKS-GEN-NORMAL-DESVIACION).
039400 320-CALCULAR-VALOR-NORMAL-E. EXIT.
039500
039600 325-SUMAR-UN-UNIFORME SECTION.
039700     PERFORM 250-GENERAR-ALEATORIO
039800     ADD WKS-GEN-ALEATORIO-1000 TO WKS-GEN-IRWIN-SUMA.
039900 325-SUMAR-UN-UNIFORME-E. EXIT.
040000******************************************************************
040100*   400-GENERAR-FECHA-PUBLICACION : FECHA DE PROCESO MENOS UN    *
040200*   NUMERO DE DIAS SORTEADO ENTRE 1 Y 365.                       *
040300******************************************************************
040400 400-GENERAR-FECHA-PUBLICACION SECTION.
040500     PERFORM 250-GENERAR-ALEATORIO
040600     COMPUTE WKS-GEN-DIAS-ATRAS =
040700             (WKS-GEN-ALEATORIO-1000 / 3) + 1
040800     IF WKS-GEN-DIAS-ATRAS > 365
040900        MOVE 365 TO WKS-GEN-DIAS-ATRAS
041000     END-IF
041100
041200     MOVE WKS-GEN-ANIO TO WKS-GEN-FT-ANIO
041300     MOVE WKS-GEN-MES  TO WKS-GEN-FT-MES
041400     MOVE WKS-GEN-DIA  TO WKS-GEN-FT-DIA
041500
041600     PERFORM 480-RESTAR-UN-DIA
041700             VARYING WKS-GEN-DIA-INDICE FROM 1 BY 1
041800             UNTIL WKS-GEN-DIA-INDICE > WKS-GEN-DIAS-ATRAS
041900
042000     MOVE WKS-GEN-FT-ANIO TO PRRW-FECHA-PUBLICACION (1:4)
042100     MOVE "-"             TO PRRW-FECHA-PUBLICACION (5:1)
042200     MOVE WKS-GEN-FT-MES  TO PRRW-FECHA-PUBLICACION (6:2)
042300     MOVE "-"             TO PRRW-FECHA-PUBLICACION (8:1)
042400     MOVE WKS-GEN-FT-DIA  TO PRRW-FECHA-PUBLICACION (9:2)
042500
042600*--> DEJA LISTOS ANIO/MES/DIA DE TRABAJO PARA LA PROXIMA VUELTA
042700     MOVE WKS-GEN-FT-ANIO TO WKS-GEN-ANIO
042800     MOVE WKS-GEN-FT-MES  TO WKS-GEN-MES
042900     MOVE WKS-GEN-FT-DIA  TO WKS-GEN-DIA.
043000 400-GENERAR-FECHA-PUBLICACION-E. EXIT.
043100******************************************************************
043200*   480-RESTAR-UN-DIA : RESTA UN DIA A LA FECHA DE TRABAJO,      *
043300*   AJUSTANDO MES/ANIO Y CONSIDERANDO FEBRERO BISIESTO.  ESTILO  *
043400*   TABLA DE FIN DE MES / AJUSTE POR ANIO BISIESTO, IGUAL AL     *
043450*   USADO EN LOS CALCULOS DE FECHA DE ESTE PROYECTO.             *
043500******************************************************************
043600 480-RESTAR-UN-DIA SECTION.
043700     SUBTRACT 1 FROM WKS-GEN-FT-DIA
043800     IF WKS-GEN-FT-DIA < 1
043900        SUBTRACT 1 FROM WKS-GEN-FT-MES
044000        IF WKS-GEN-FT-MES < 1
044100           MOVE 12 TO WKS-GEN-FT-MES
044200           SUBTRACT 1 FROM WKS-GEN-FT-ANIO
044300        END-IF
044400        DIVIDE WKS-GEN-FT-ANIO BY 4   GIVING WKS-GEN-COCIENTE-BIS
044500               REMAINDER WKS-GEN-RESIDUO-4
044600        DIVIDE WKS-GEN-FT-ANIO BY 100 GIVING WKS-GEN-COCIENTE-BIS
044700               REMAINDER WKS-GEN-RESIDUO-100
044800        DIVIDE WKS-GEN-FT-ANIO BY 400 GIVING WKS-GEN-COCIENTE-BIS
044900               REMAINDER WKS-GEN-RESIDUO-400
045000        SET ANIO-BISIESTO TO FALSE
045100        IF (WKS-GEN-RESIDUO-4 = 0 AND WKS-GEN-RESIDUO-100 NOT = 0)
045200           OR WKS-GEN-RESIDUO-400 = 0
045300           SET ANIO-BISIESTO TO TRUE
045400        END-IF
045500        IF WKS-GEN-FT-MES = 2 AND ANIO-BISIESTO
045600           MOVE 29 TO WKS-GEN-FT-DIA
045700        ELSE
045800           MOVE WKS-GEN-DIA-FIN-MES (WKS-GEN-FT-MES) TO
045900                WKS-GEN-FT-DIA
046000        END-IF
046100     END-IF.
046200 480-RESTAR-UN-DIA-E. EXIT.
046300******************************************************************
046400*   500-GENERAR-DESCRIPCION : 5% DE LOS REGISTROS QUEDAN EN      *
046500*   BLANCO PARA EJERCITAR LA VALIDACION DE NULOS.  OT-4471       *
046600******************************************************************
046700 500-GENERAR-DESCRIPCION SECTION.
046800     PERFORM 250-GENERAR-ALEATORIO
046900     IF WKS-GEN-ALEATORIO-100 <= 5
047000        MOVE SPACES TO PRRW-DESCRIPCION
047100     ELSE
047200        MOVE WKS-GEN-CONTADOR TO WKS-GEN-ID-NUMERO-EDIT
047300        STRING "Propiedad " DELIMITED BY SIZE
047400               WKS-GEN-ID-NUMERO-EDIT DELIMITED BY SIZE
047500               " en excelente ubicacion" DELIMITED BY SIZE
047600          INTO PRRW-DESCRIPCION
047700        END-STRING
047800     END-IF.
047900 500-GENERAR-DESCRIPCION-E. EXIT.
048000******************************************************************
048100*   600-ESCRIBIR-REGISTRO : GRABA EL REGISTRO YA ARMADO          *
048200******************************************************************
048300 600-ESCRIBIR-REGISTRO SECTION.
048400     WRITE REG-PRRAW
048500     IF FS-PRRAW NOT = 0
048600        DISPLAY "ERROR AL GRABAR PRRAW.  FILE STATUS: " FS-PRRAW
048700     END-IF.
048800 600-ESCRIBIR-REGISTRO-E. EXIT.
048900******************************************************************
049000 900-CERRAR-ARCHIVOS SECTION.
049100     CLOSE PRRAW.
049200 900-CERRAR-ARCHIVOS-E. EXIT.
