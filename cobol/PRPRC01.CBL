000100******************************************************************
000200* FECHA       : 24/02/1991                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDR)                 *
000400* APLICACION  : BIENES RAICES                                    *
000500* PROGRAMA    : PRPRC01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROCESO DE CARGA DE PROPIEDADES.  LEE EL PLANO   *
000800*             : DE PROPIEDADES CAPTADO POR EL AREA COMERCIAL,    *
000900*             : VALIDA CALIDAD DE DATOS, DEPURA Y ENRIQUECE CADA *
001000*             : REGISTRO (PRECIO POR M2, BANDA DE PRECIO,        *
001100*             : ANTIGUEDAD DE LA PUBLICACION) Y GENERA EL PLANO  *
001200*             : DEPURADO MAS EL REPORTE DE PROCESAMIENTO.        *
001300* ARCHIVOS    : PRRAW=E , PRSAL=S                                *
001400* ACCION (ES) : NO APLICA (PROCESO BATCH UNICO)                  *
001450* INSTALADO   : 02/05/1991                                       *
001500* PROGRAMA(S) : NO APLICA                                        *
001600* BPM/RATIONAL: 194402                                           *
001700* NOMBRE      : CARGA Y DEPURACION DE PROPIEDADES                *
001800* DESCRIPCION : PROYECTO CATASTRO COMERCIAL                      *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.                    PRPRC01.
002200 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
002300 INSTALLATION.                  GERENCIA DE SISTEMAS - INMOBILIA-
002400                                 RIA.
002500 DATE-WRITTEN.                  24/02/1991.
002600 DATE-COMPILED.
002700 SECURITY.                      CONFIDENCIAL - USO INTERNO.
002800******************************************************************
002900*  HISTORIAL DE MODIFICACIONES                                   *
003000*  ------------------------------------------------------------- *
003100*  24/02/1991 EDR  VERSION INICIAL.  CARGA, VALIDACION DE NULOS  *
003200*                  Y NEGATIVOS, CALCULO DE PRECIO POR M2.        *
003300*  16/07/1991 EDR  SE AGREGA CATEGORIA DE PRECIO (ECONOMICO,     *
003400*                  MEDIO, PREMIUM) A PEDIDO DE COMERCIAL.        *
003500*  02/03/1992 JLQ  SE AGREGA CALCULO DE ANTIGUEDAD DE LA         *
003600*                  PUBLICACION EN DIAS.  OT-1042                 *
003700*  19/11/1992 JLQ  CORRECCION EN NORMALIZACION DE TEXTO: NO      *
003800*                  RESPETABA MAYUSCULA DE LA PRIMERA PALABRA.    *
003900*  05/06/1993 EDR  SE AGREGA DETECCION DE PROPIEDADES DUPLICADAS *
004000*                  POR ID_PROPIEDAD (SE CONSERVA LA PRIMERA).    *
004100*  03/11/1993 EDR  COMUNA SE AMPLIA A 20 POSICIONES. OT-1198     *
004200*  22/01/1996 EDR  SE AGREGAN INDICADORES DE VALOR NULO EN EL    *
004300*                  REGISTRO DE SALIDA (ANTES SE GRABABAN CEROS   *
004400*                  SIN DISTINGUIR DE UN VALOR REAL). OT-2077     *
004500*  14/03/1997 MPR  SE AGREGA DETECCION DE VALORES ATIPICOS DE    *
004600*                  PRECIO POR RANGO INTERCUARTIL (RIC).  ESTE    *
004700*                  HALLAZGO ES INFORMATIVO, NO RECHAZA EL LOTE.  *
004800*  17/06/1997 JLQ  DESCRIPCION SE AMPLIA A 50 POSICIONES.        *
004900*                  OT-4471                                       *
005000*  09/02/1999 EDR  AJUSTE AL 2000: LA FECHA DE PUBLICACION AHORA *
005100*                  SE RECIBE Y VALIDA CON ANIO DE 4 DIGITOS      *
005200*                  (AAAA-MM-DD).  SE CORRIGE EL CALCULO DE DIAS  *
005300*                  ABSOLUTOS PARA QUE SIGA SIENDO CORRECTO AL    *
005400*                  CRUZAR EL SIGLO.  OT-5108                     *
005500*  23/08/1999 EDR  PRUEBA DE PASE DE SIGLO CON FECHAS DE PRUEBA  *
005600*                  1999-12-31 Y 2000-01-01.  SIN NOVEDAD.        *
005700*  14/08/2001 RTS  SE MARCA EL DUPLICADO EN LA TABLA EN VEZ DE   *
005800*                  DESPLAZARLA; ES MAS BARATO CON LOTES GRANDES. *
005900*                  OT-6203                                       *
006000*  30/05/2003 RTS  SE AGREGA EL BLOQUE ESTADISTICO DEL REPORTE   *
006100*                  (MEDIA, DESVIACION, CUARTILES) POR CAMPO      *
006200*                  NUMERICO.  OT-6890                            *
006300*  11/09/2006 MPR  EL CALCULO DE RAIZ CUADRADA PARA LA DESVIA-   *
006400*                  CION SE HACE POR NEWTON-RAPHSON; EL COMPILADOR*
006500*                  DE ESTE AMBIENTE NO TRAE FUNCION DE RAIZ.     *
006600*  05/04/2010 RTS  SE AMPLIA LA TABLA DE TRABAJO A 5000 PROPIE-  *
006700*                  DADES POR LOTE.  OT-8341                      *
006800******************************************************************
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM
007300     CLASS DIGITO-VALIDO   IS "0" THRU "9"
007400     UPSI-0 IS WKS-SW-ESTADISTICAS
007500            ON  STATUS IS CON-ESTADISTICAS
007600            OFF STATUS IS SIN-ESTADISTICAS.
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT PRRAW  ASSIGN   TO PRRAW
008000            ORGANIZATION     IS SEQUENTIAL
008100            FILE STATUS      IS FS-PRRAW.
008200     SELECT PRSAL  ASSIGN   TO PRSAL
008300            ORGANIZATION     IS SEQUENTIAL
008400            FILE STATUS      IS FS-PRSAL.
008500 DATA DIVISION.
008600 FILE SECTION.
008700*   PLANO CRUDO DE PROPIEDADES CAPTADO POR EL AREA COMERCIAL
008800 FD  PRRAW.
008900     COPY PRRAWREC.
009000*   PLANO DEPURADO Y ENRIQUECIDO PARA EL AREA DE ANALISIS
009100 FD  PRSAL.
009200     COPY PRSALREC.
009300
009400 WORKING-STORAGE SECTION.
009500******************************************************************
009600*               C A M P O S    D E    T R A B A J O              *
009700******************************************************************
009800 01  WKS-CAMPOS-DE-TRABAJO.
009900     02  WKS-PROGRAMA               PIC X(08) VALUE "PRPRC01".
010000     02  FS-PRRAW                   PIC 9(02) VALUE ZEROS.
010100     02  FS-PRSAL                   PIC 9(02) VALUE ZEROS.
010200     02  WKS-FIN-ARCHIVOS           PIC 9(01) VALUE ZEROS.
010300         88  FIN-PRRAW                        VALUE 1.
010400     02  FILLER                     PIC X(05).
010500******************************************************************
010600*          C O N T A D O R E S   D E L   L O T E                 *
010700******************************************************************
010800 01  WKS-CONTADORES.
010900     02  WKS-REGISTROS-ORIGINALES  PIC 9(07) COMP VALUE ZEROS.
011000     02  WKS-REGISTROS-PROCESADOS  PIC 9(07) COMP VALUE ZEROS.
011100     02  WKS-COLUMNAS              PIC 9(03) COMP VALUE ZEROS.
011200     02  WKS-IX-TAB                PIC 9(05) COMP VALUE ZEROS.
011300     02  WKS-IX-DUP                PIC 9(05) COMP VALUE ZEROS.
011400     02  WKS-DUP-ENCONTRADO        PIC 9(01) COMP VALUE ZEROS.
011500         88  HAY-DUPLICADO                    VALUE 1.
011600     02  FILLER                    PIC X(05).
011700******************************************************************
011800*      TABLA DE TRABAJO EN MEMORIA (UNA FILA POR PROPIEDAD)      *
011900******************************************************************
012000 01  WKS-TABLA-PROPIEDADES.
012100     05  WKS-PROP-ENTRADA OCCURS 5000 TIMES
012200                           INDEXED BY WKS-IX-TAB2.
012300         COPY PRTABREG.
012400******************************************************************
012500*               L I S T A   D E   E R R O R E S                  *
012600******************************************************************
012700 01  WKS-LISTA-ERRORES.
012800     05  WKS-NUM-ERRORES           PIC 9(03) COMP VALUE ZEROS.
012900     05  WKS-ERROR-ENTRADA OCCURS 20 TIMES
013000                           PIC X(80) VALUE SPACES.
013100     05  FILLER                    PIC X(05).
013200******************************************************************
013300*          C A M P O S  D E  V A L I D A C I O N                 *
013400******************************************************************
013500 01  WKS-VALIDACION-TRABAJO.
013600     05  WKS-VAL-NULOS-ID          PIC 9(07) COMP VALUE ZEROS.
013700     05  WKS-VAL-NULOS-PRECIO      PIC 9(07) COMP VALUE ZEROS.
013800     05  WKS-VAL-NULOS-TIPO        PIC 9(07) COMP VALUE ZEROS.
013900     05  WKS-VAL-NEGATIVOS         PIC 9(07) COMP VALUE ZEROS.
014000     05  WKS-VAL-OUTLIERS          PIC 9(07) COMP VALUE ZEROS.
014100     05  WKS-VAL-DUPLICADOS        PIC 9(07) COMP VALUE ZEROS.
014200     05  FILLER                    PIC X(05).
014300******************************************************************
014400*   ARREGLO DE TRABAJO REUTILIZABLE PARA ORDENAR VALORES         *
014500*   (SIRVE PARA EL RIC DE PRECIOS Y PARA LOS CUARTILES DEL       *
014600*   BLOQUE ESTADISTICO DEL REPORTE)                              *
014700******************************************************************
014800 01  WKS-VALORES-CAMPO.
014900     05  WKS-NUM-VALORES           PIC 9(07) COMP VALUE ZEROS.
015000     05  WKS-VALOR-CAMPO OCCURS 5000 TIMES
015100                           PIC 9(09)V99
015200                           INDEXED BY WKS-IX-VAL.
015300     05  FILLER                    PIC X(05).
015400******************************************************************
015500*       C A M P O S   P A R A   C U A R T I L E S                *
015600******************************************************************
015700 01  WKS-CUARTILES.
015800     05  WKS-Q1                    PIC 9(09)V99 VALUE ZEROS.
015900     05  WKS-Q3                    PIC 9(09)V99 VALUE ZEROS.
016000     05  WKS-RIC                   PIC 9(09)V99 VALUE ZEROS.
016100     05  WKS-LIM-INFERIOR          PIC S9(09)V99 VALUE ZEROS.
016200     05  WKS-LIM-SUPERIOR          PIC S9(09)V99 VALUE ZEROS.
016300     05  WKS-POSICION              PIC 9(07)V9999 VALUE ZEROS.
016400     05  WKS-POS-ENTERA            PIC 9(07) COMP VALUE ZEROS.
016500     05  WKS-POS-FRACCION          PIC 9(01)V9999 VALUE ZEROS.
016600     05  WKS-IX-INFERIOR           PIC 9(07) COMP VALUE ZEROS.
016700     05  WKS-IX-SUPERIOR           PIC 9(07) COMP VALUE ZEROS.
016800     05  WKS-CUARTIL-Q             PIC 9(01)V9999 VALUE ZEROS.
016900     05  WKS-CUARTIL-RESULTADO     PIC 9(09)V99 VALUE ZEROS.
017000     05  WKS-VALOR-DE-ENTRADA      PIC 9(09)V99 VALUE ZEROS.
017100     05  FILLER                    PIC X(05).
017200******************************************************************
017300*    B L O Q U E   E S T A D I S T I C O   D E L   R E P O R T E *
017400******************************************************************
017500 01  WKS-ESTADISTICA-ACTUAL.
017600     05  WKS-EST-CAMPO-COD         PIC 9(02) COMP VALUE ZEROS.
017700     05  WKS-EST-NOMBRE-CAMPO      PIC X(24) VALUE SPACES.
017800     05  WKS-EST-COUNT             PIC 9(07) COMP VALUE ZEROS.
017900     05  WKS-EST-SUMA              PIC S9(13)V9999 COMP-3
018000                                    VALUE ZEROS.
018100     05  WKS-EST-SUMA-CUAD         PIC S9(17)V9999 COMP-3
018200                                    VALUE ZEROS.
018300     05  WKS-EST-MEDIA             PIC 9(09)V99 VALUE ZEROS.
018400     05  WKS-EST-VARIANZA          PIC S9(17)V9999 COMP-3
018500                                    VALUE ZEROS.
018600     05  WKS-EST-DESVIACION        PIC 9(09)V99 VALUE ZEROS.
018700     05  WKS-EST-MINIMO            PIC 9(09)V99 VALUE ZEROS.
018800     05  WKS-EST-MAXIMO            PIC 9(09)V99 VALUE ZEROS.
018900     05  WKS-EST-P25               PIC 9(09)V99 VALUE ZEROS.
019000     05  WKS-EST-P50               PIC 9(09)V99 VALUE ZEROS.
019100     05  WKS-EST-P75               PIC 9(09)V99 VALUE ZEROS.
019200     05  FILLER                    PIC X(05).
019300******************************************************************
019400*        R A I Z   C U A D R A D A   ( N E W T O N )             *
019500******************************************************************
019600 01  WKS-RAIZ-TRABAJO.
019700     05  WKS-RAIZ-ENTRADA          PIC S9(17)V9999 VALUE ZEROS.
019800     05  WKS-RAIZ-APROX            PIC S9(17)V9999 VALUE ZEROS.
019900     05  WKS-RAIZ-ANTERIOR         PIC S9(17)V9999 VALUE ZEROS.
020000     05  WKS-RAIZ-ITERACION        PIC 9(02) COMP VALUE ZEROS.
020100     05  FILLER                    PIC X(05).
020200******************************************************************
020300*   NORMALIZACION DE TEXTO A TITULO (TRIM + PRIMERA MAYUSCULA)   *
020400******************************************************************
020500 01  WKS-CAMPO-GENERICO            PIC X(50) VALUE SPACES.
020600 01  WKS-CAMPO-GENERICO-R REDEFINES WKS-CAMPO-GENERICO.
020700     05  WKS-CG-CARACTER OCCURS 50 TIMES PIC X(01).
020800 77  WKS-CAMPO-LONGITUD            PIC 9(02) COMP VALUE ZEROS.
020900 77  WKS-CG-POS                    PIC 9(02) COMP VALUE ZEROS.
021000 77  WKS-CG-PRIMER-NO-BLANCO       PIC 9(02) COMP VALUE ZEROS.
021100 77  WKS-CG-INICIO-PALABRA         PIC 9(01) COMP VALUE 1.
021200     88  ES-INICIO-DE-PALABRA               VALUE 1.
021300 01  WKS-MINUSCULAS
021400               PIC X(26) VALUE "abcdefghijklmnopqrstuvwxyz".
021500 01  WKS-MAYUSCULAS
021600               PIC X(26) VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
021700******************************************************************
021800*   NORMALIZACION DE PRECIO (SE QUITA TODO LO QUE NO SEA DIGITO  *
021900*   O PUNTO DECIMAL ANTES DE CONVERTIR A NUMERO)                 *
022000******************************************************************
022100 01  WKS-PRECIO-CRUDO              PIC X(12) VALUE SPACES.
022200 01  WKS-PRECIO-CARACTERES REDEFINES WKS-PRECIO-CRUDO.
022300     05  WKS-PC-CARACTER OCCURS 12 TIMES PIC X(01).
022400 01  WKS-PRECIO-LIMPIO             PIC X(12) VALUE SPACES.
022500 01  WKS-PRECIO-LIMPIO-R REDEFINES WKS-PRECIO-LIMPIO.
022600     05  WKS-PL-CARACTER OCCURS 12 TIMES PIC X(01).
022700 77  WKS-PRECIO-POS-DEST           PIC 9(02) COMP VALUE ZEROS.
022800 77  WKS-PRECIO-POS-ORIG           PIC 9(02) COMP VALUE ZEROS.
022900 77  WKS-PRECIO-DIGITOS            PIC 9(01) COMP VALUE ZEROS.
023000     88  HAY-DIGITOS-EN-PRECIO             VALUE 1.
023100 77  WKS-PRECIO-NUMERICO           PIC 9(09)V99 VALUE ZEROS.
023200 01  WKS-TABLA-DIGITOS             PIC X(10) VALUE "0123456789".
023300 01  WKS-TABLA-DIGITOS-R REDEFINES WKS-TABLA-DIGITOS.
023400     05  WKS-TABLA-DIGITOS-N OCCURS 10 TIMES PIC X(01).
023500 77  WKS-PRECIO-ENTERO             PIC 9(09) COMP VALUE ZEROS.
023600 77  WKS-PRECIO-DECIMAL            PIC 9(02) COMP VALUE ZEROS.
023700 77  WKS-PRECIO-DEC-POS            PIC 9(01) COMP VALUE ZEROS.
023800 77  WKS-PRECIO-VISTO-PUNTO        PIC 9(01) COMP VALUE ZEROS.
023900 77  WKS-PRECIO-VALOR-DIG          PIC 9(02) COMP VALUE ZEROS.
024000******************************************************************
024100*          C A L C U L O   D E   F E C H A S                     *
024200******************************************************************
024300 01  WKS-FECHA-SISTEMA-6           PIC 9(06) VALUE ZEROS.
024400 01  WKS-FECHA-SISTEMA-6-R REDEFINES WKS-FECHA-SISTEMA-6.
024500     05  WKS-FS6-ANIO              PIC 9(02).
024600     05  WKS-FS6-MES               PIC 9(02).
024700     05  WKS-FS6-DIA               PIC 9(02).
024800 01  WKS-HORA-SISTEMA              PIC 9(08) VALUE ZEROS.
024900 01  WKS-HORA-SISTEMA-R REDEFINES WKS-HORA-SISTEMA.
025000     05  WKS-HS-HORA               PIC 9(02).
025100     05  WKS-HS-MINUTO             PIC 9(02).
025200     05  WKS-HS-SEGUNDO            PIC 9(02).
025300     05  WKS-HS-CENTESIMA          PIC 9(02).
025400 01  WKS-FECHA-PROCESO.
025500     05  WKS-FP-ANIO               PIC 9(04) VALUE ZEROS.
025600     05  WKS-FP-MES                PIC 9(02) VALUE ZEROS.
025700     05  WKS-FP-DIA                PIC 9(02) VALUE ZEROS.
025800 01  WKS-FECHA-PROCESO-TXT         PIC X(19) VALUE SPACES.
025900 01  WKS-FECHA-TEXTO               PIC X(10) VALUE SPACES.
026000 01  WKS-FECHA-TEXTO-R REDEFINES WKS-FECHA-TEXTO.
026100     05  WKS-FT-ANIO               PIC X(04).
026200     05  WKS-FT-GUION-1            PIC X(01).
026300     05  WKS-FT-MES                PIC X(02).
026400     05  WKS-FT-GUION-2            PIC X(01).
026500     05  WKS-FT-DIA                PIC X(02).
026600 77  WKS-FECHA-VALIDA              PIC 9(01) VALUE ZEROS.
026700     88  FECHA-ES-VALIDA                     VALUE 1.
026800 01  WKS-CF-DATOS.
026900     05  WKS-CF-ANIO               PIC 9(04) COMP VALUE ZEROS.
027000     05  WKS-CF-MES                PIC 9(02) COMP VALUE ZEROS.
027100     05  WKS-CF-DIA                PIC 9(02) COMP VALUE ZEROS.
027200     05  WKS-CF-DIAS-ABSOLUTOS     PIC 9(08) COMP VALUE ZEROS.
027300     05  WKS-CF-ANIO-BASE          PIC 9(04) COMP VALUE ZEROS.
027400     05  WKS-CF-COCIENTE           PIC 9(06) COMP VALUE ZEROS.
027500     05  WKS-CF-RESIDUO-4          PIC 9(02) COMP VALUE ZEROS.
027600     05  WKS-CF-RESIDUO-100        PIC 9(02) COMP VALUE ZEROS.
027700     05  WKS-CF-RESIDUO-400        PIC 9(03) COMP VALUE ZEROS.
027800 77  WKS-DIAS-ABS-PUBLICACION      PIC 9(08) COMP VALUE ZEROS.
027900 77  WKS-DIAS-ABS-PROCESO          PIC 9(08) COMP VALUE ZEROS.
028000******************************************************************
028100*   TABLA DE DIAS ACUMULADOS ANTES DE CADA MES (ANIO NO BISIESTO)*
028200******************************************************************
028300 01  TABLA-DIAS-ACUM.
028400     02  FILLER  PIC X(36) VALUE
028500         "000031059090120151181212243273304334".
028600 01  TABLA-DIAS-ACUM-R REDEFINES TABLA-DIAS-ACUM.
028700     02  DIAS-ACUM-MES  PIC 9(03) OCCURS 12 TIMES.
028800******************************************************************
028900*                E N C A B E Z A D O S   D E   A R C H I V O     *
029000******************************************************************
029100 01  WKS-ENCAB-CRUDO.
029200     05  FILLER PIC X(09) VALUE "id_propie".
029300     05  FILLER PIC X(20) VALUE "tipo_propiedad".
029400     05  FILLER PIC X(20) VALUE "comuna".
029500     05  FILLER PIC X(12) VALUE "precio".
029600     05  FILLER PIC X(05) VALUE "super".
029700     05  FILLER PIC X(02) VALUE "ha".
029800     05  FILLER PIC X(02) VALUE "ba".
029900     05  FILLER PIC X(16) VALUE "estado".
030000     05  FILLER PIC X(10) VALUE "fecha_pub".
030100     05  FILLER PIC X(50) VALUE "descripcion".
030200     05  FILLER PIC X(14) VALUE SPACES.
030300 01  WKS-ENCAB-SALIDA.
030400     05  FILLER PIC X(09) VALUE "id_propie".
030500     05  FILLER PIC X(20) VALUE "tipo_propiedad".
030600     05  FILLER PIC X(20) VALUE "comuna".
030700     05  FILLER PIC X(11) VALUE "precio".
030800     05  FILLER PIC X(01) VALUE "i".
030900     05  FILLER PIC X(05) VALUE "super".
031000     05  FILLER PIC X(02) VALUE "ha".
031100     05  FILLER PIC X(02) VALUE "ba".
031200     05  FILLER PIC X(16) VALUE "estado".
031300     05  FILLER PIC X(10) VALUE "fecha_pub".
031400     05  FILLER PIC X(50) VALUE "descripcion".
031500     05  FILLER PIC X(09) VALUE "precio_m2".
031600     05  FILLER PIC X(01) VALUE "i".
031700     05  FILLER PIC X(12) VALUE "categoria".
031800     05  FILLER PIC X(05) VALUE "antig".
031900     05  FILLER PIC X(01) VALUE "i".
032000     05  FILLER PIC X(02) VALUE "me".
032100     05  FILLER PIC X(04) VALUE "anio".
032200     05  FILLER PIC X(09) VALUE "ratio".
032300     05  FILLER PIC X(01) VALUE "i".
032400     05  FILLER PIC X(10) VALUE SPACES.
032500******************************************************************
032600*              M A S C A R A S   D E   D E S P L I E G U E       *
032700******************************************************************
032800 01  WKS-MASK-7                    PIC Z,ZZZ,ZZ9.
032900 01  WKS-MASK-MONTO                PIC ZZZ,ZZZ,ZZ9.99.
033000 01  WKS-LINEA-ERROR               PIC X(80) VALUE SPACES.
033100******************************************************************
033200 PROCEDURE DIVISION.
033300******************************************************************
033400*               S E C C I O N    P R I N C I P A L               *
033500******************************************************************
033600 000-MAIN SECTION.
033700     PERFORM 100-INICIALIZAR
033800     PERFORM 200-EXTRAER
033900     PERFORM 300-VALIDAR-CALIDAD
034000     PERFORM 400-TRANSFORMAR
034100     PERFORM 450-DEDUPLICAR
034200     MOVE ZEROS TO WKS-NUM-ERRORES
034300     PERFORM 300-VALIDAR-CALIDAD
034400     PERFORM 600-CARGAR
034500     PERFORM 700-REPORTE-RESUMEN
034600     PERFORM 900-CERRAR-ARCHIVOS
034700     STOP RUN.
034800 000-MAIN-E. EXIT.
034900******************************************************************
035000*   100-INICIALIZAR : ABRE ARCHIVOS Y OBTIENE FECHA DE PROCESO   *
035100******************************************************************
035200 100-INICIALIZAR SECTION.
035300     ACCEPT WKS-FECHA-SISTEMA-6 FROM DATE
035400     ACCEPT WKS-HORA-SISTEMA    FROM TIME
035500*--> AJUSTE AL 2000 (OT-5108): SIGLO 19 SI ANIO >= 50, 20 SI NO
035600     IF WKS-FS6-ANIO >= 50
035700        COMPUTE WKS-FP-ANIO = 1900 + WKS-FS6-ANIO
035800     ELSE
035900        COMPUTE WKS-FP-ANIO = 2000 + WKS-FS6-ANIO
036000     END-IF
036100     MOVE WKS-FS6-MES  TO WKS-FP-MES
036200     MOVE WKS-FS6-DIA  TO WKS-FP-DIA
036300
036400     STRING WKS-FP-ANIO   DELIMITED BY SIZE
036500            "-"           DELIMITED BY SIZE
036600            WKS-FP-MES    DELIMITED BY SIZE
036700            "-"           DELIMITED BY SIZE
036800            WKS-FP-DIA    DELIMITED BY SIZE
036900            " "           DELIMITED BY SIZE
037000            WKS-HS-HORA   DELIMITED BY SIZE
037100            ":"           DELIMITED BY SIZE
037200            WKS-HS-MINUTO DELIMITED BY SIZE
037300            ":"           DELIMITED BY SIZE
037400            WKS-HS-SEGUNDO DELIMITED BY SIZE
037500       INTO WKS-FECHA-PROCESO-TXT
037600     END-STRING
037700
037800     OPEN INPUT  PRRAW
037900     IF FS-PRRAW NOT = 0
038000        DISPLAY "**********************************************"
038100        DISPLAY "*  ERROR: NO SE PUDO ABRIR PRRAW (PROPIEDADES)*"
038200        DISPLAY "*  FILE STATUS : " FS-PRRAW
038300        DISPLAY "*  FORMATO NO SOPORTADO O ARCHIVO INEXISTENTE *"
038400        DISPLAY "**********************************************"
038500        MOVE 91 TO RETURN-CODE
038600        STOP RUN
038700     END-IF
038800
038900     OPEN OUTPUT PRSAL
039000     IF FS-PRSAL NOT = 0
039100        DISPLAY "**********************************************"
039200        DISPLAY "*  ERROR: NO SE PUDO ABRIR PRSAL (SALIDA)     *"
039300        DISPLAY "*  FILE STATUS : " FS-PRSAL
039400        DISPLAY "**********************************************"
039500        CLOSE PRRAW
039600        MOVE 91 TO RETURN-CODE
039700        STOP RUN
039800     END-IF.
039900 100-INICIALIZAR-E. EXIT.
040000******************************************************************
040100*   200-EXTRAER : CARGA EL PLANO CRUDO A LA TABLA DE TRABAJO     *
040200******************************************************************
040300 200-EXTRAER SECTION.
040400*--> LA PRIMERA LINEA ES EL ENCABEZADO Y NO SE PROCESA
040500     READ PRRAW
040600         AT END MOVE 1 TO WKS-FIN-ARCHIVOS
040700     END-READ
040800
040900     PERFORM 205-LEER-UN-REGISTRO UNTIL FIN-PRRAW.
041000 200-EXTRAER-E. EXIT.
041100
041200 205-LEER-UN-REGISTRO SECTION.
041300     READ PRRAW
041400         AT END MOVE 1 TO WKS-FIN-ARCHIVOS
041500         NOT AT END PERFORM 210-CARGAR-REGISTRO
041600     END-READ.
041700 205-LEER-UN-REGISTRO-E. EXIT.
041800
041900 210-CARGAR-REGISTRO SECTION.
042000     ADD 1 TO WKS-REGISTROS-ORIGINALES
042100     IF WKS-REGISTROS-ORIGINALES > 5000
042200        DISPLAY "AVISO: SE EXCEDIO LA CAPACIDAD DE LA TABLA DE "
042300                "TRABAJO (5000).  SE IGNORA EL RESTO DEL LOTE."
042400     ELSE
042500        SET WKS-IX-TAB2 TO WKS-REGISTROS-ORIGINALES
042600        MOVE PRRW-ID-PROPIEDAD      TO
042700             PRTB-ID-PROPIEDAD (WKS-IX-TAB2)
042800        MOVE PRRW-TIPO-PROPIEDAD    TO
042900             PRTB-TIPO-PROPIEDAD (WKS-IX-TAB2)
043000        MOVE PRRW-COMUNA            TO
043100             PRTB-COMUNA (WKS-IX-TAB2)
043200        MOVE PRRW-PRECIO-TXT        TO
043300             PRTB-PRECIO-TXT (WKS-IX-TAB2)
043400        MOVE PRRW-SUPERFICIE-M2     TO
043500             PRTB-SUPERFICIE-M2 (WKS-IX-TAB2)
043600        MOVE PRRW-HABITACIONES      TO
043700             PRTB-HABITACIONES (WKS-IX-TAB2)
043800        MOVE PRRW-BANOS             TO
043900             PRTB-BANOS (WKS-IX-TAB2)
044000        MOVE PRRW-ESTADO            TO
044100             PRTB-ESTADO (WKS-IX-TAB2)
044200        MOVE PRRW-FECHA-PUBLICACION TO
044300             PRTB-FECHA-PUBLICACION (WKS-IX-TAB2)
044400        MOVE PRRW-DESCRIPCION       TO
044500             PRTB-DESCRIPCION (WKS-IX-TAB2)
044600        MOVE ZEROS                  TO PRTB-PRECIO (WKS-IX-TAB2)
044700                                      PRTB-PRECIO-M2 (WKS-IX-TAB2)
044800                                       PRTB-ANTIGUEDAD-DIAS
044900                                                  (WKS-IX-TAB2)
045000                                       PRTB-MES-PUBLICACION
045100                                                  (WKS-IX-TAB2)
045200                                       PRTB-ANIO-PUBLICACION
045300                                                  (WKS-IX-TAB2)
045400                                       PRTB-RATIO-PRECIO-SUP
045500                                                  (WKS-IX-TAB2)
045600        MOVE "N"                    TO PRTB-PRECIO-M2-IND
045700                                                  (WKS-IX-TAB2)
045800                                       PRTB-ANTIGUEDAD-IND
045900                                                  (WKS-IX-TAB2)
046000                                       PRTB-RATIO-IND
046100                                                  (WKS-IX-TAB2)
046200        MOVE "A"                    TO PRTB-STATUS-REGISTRO
046300                                                  (WKS-IX-TAB2)
046400        MOVE "No definido"          TO PRTB-CATEGORIA-PRECIO
046500                                                  (WKS-IX-TAB2)
046600        PERFORM 220-NORMALIZAR-PRECIO
046700     END-IF.
046800 210-CARGAR-REGISTRO-E. EXIT.
046900******************************************************************
047000*   220-NORMALIZAR-PRECIO : SE HACE AL EXTRAER PORQUE EL PRIMER  *
047100*   PASE DE VALIDACION (RENGLON 300) YA NECESITA EL PRECIO COMO  *
047200*   NUMERO PARA DETECTAR NEGATIVOS Y ATIPICOS.                   *
047300******************************************************************
047400 220-NORMALIZAR-PRECIO SECTION.
047500     MOVE PRTB-PRECIO-TXT (WKS-IX-TAB2) TO WKS-PRECIO-CRUDO
047600     MOVE SPACES                        TO WKS-PRECIO-LIMPIO
047700     MOVE ZEROS                         TO WKS-PRECIO-POS-DEST
047800                                            WKS-PRECIO-DIGITOS
047900
048000     PERFORM 225-DEPURAR-UN-CARACTER
048100             VARYING WKS-PRECIO-POS-ORIG FROM 1 BY 1
048200             UNTIL WKS-PRECIO-POS-ORIG > 12
048300
048400     IF HAY-DIGITOS-EN-PRECIO
048500        PERFORM 230-CONVERTIR-PRECIO-A-NUMERO
048600        MOVE WKS-PRECIO-NUMERICO TO PRTB-PRECIO (WKS-IX-TAB2)
048700        SET PRTB-PRECIO-VALIDO (WKS-IX-TAB2) TO TRUE
048800     ELSE
048900        MOVE ZEROS TO PRTB-PRECIO (WKS-IX-TAB2)
049000        SET PRTB-PRECIO-NULO (WKS-IX-TAB2) TO TRUE
049100     END-IF.
049200 220-NORMALIZAR-PRECIO-E. EXIT.
049300
049400 225-DEPURAR-UN-CARACTER SECTION.
049500     IF (WKS-PC-CARACTER (WKS-PRECIO-POS-ORIG) IS DIGITO-VALIDO)
049600        OR (WKS-PC-CARACTER (WKS-PRECIO-POS-ORIG) = ".")
049700        ADD 1 TO WKS-PRECIO-POS-DEST
049800        MOVE WKS-PC-CARACTER (WKS-PRECIO-POS-ORIG) TO
049900             WKS-PL-CARACTER (WKS-PRECIO-POS-DEST)
050000        IF WKS-PC-CARACTER (WKS-PRECIO-POS-ORIG) IS DIGITO-VALIDO
050100           MOVE 1 TO WKS-PRECIO-DIGITOS
050200        END-IF
050300     END-IF.
050400 225-DEPURAR-UN-CARACTER-E. EXIT.
050500******************************************************************
050600*   230-CONVERTIR-PRECIO-A-NUMERO : ARMA EL VALOR NUMERICO       *
050700*   DIGITO A DIGITO A PARTIR DEL TEXTO YA DEPURADO (SOLO QUEDAN  *
050800*   DIGITOS Y, A LO SUMO, UN PUNTO DECIMAL).  ESTE AMBIENTE NO   *
050900*   TRAE FUNCION DE CONVERSION DE TEXTO A NUMERO; LA PARTE       *
051000*   ENTERA Y LA PARTE DECIMAL (2 POSICIONES) SE ARMAN A MANO     *
051100*   BUSCANDO CADA CARACTER EN LA TABLA DE DIGITOS.               *
051200******************************************************************
051300 230-CONVERTIR-PRECIO-A-NUMERO SECTION.
051400     MOVE ZEROS TO WKS-PRECIO-ENTERO WKS-PRECIO-DECIMAL
051500                   WKS-PRECIO-DEC-POS WKS-PRECIO-VISTO-PUNTO
051600
051700     PERFORM 232-PROCESAR-UN-CARACTER-PRECIO
051800             VARYING WKS-PRECIO-POS-ORIG FROM 1 BY 1
051900             UNTIL WKS-PRECIO-POS-ORIG > 12
052000
052100     EVALUATE WKS-PRECIO-DEC-POS
052200         WHEN 0  COMPUTE WKS-PRECIO-DECIMAL = WKS-PRECIO-DECIMAL
052300                         * 100
052400         WHEN 1  COMPUTE WKS-PRECIO-DECIMAL = WKS-PRECIO-DECIMAL
052500                         * 10
052600     END-EVALUATE
052700
052800     COMPUTE WKS-PRECIO-NUMERICO =
052900             WKS-PRECIO-ENTERO + (WKS-PRECIO-DECIMAL / 100).
053000 230-CONVERTIR-PRECIO-A-NUMERO-E. EXIT.
053100
053200 232-PROCESAR-UN-CARACTER-PRECIO SECTION.
053300     EVALUATE TRUE
053400         WHEN WKS-PL-CARACTER (WKS-PRECIO-POS-ORIG) = "."
053500              MOVE 1 TO WKS-PRECIO-VISTO-PUNTO
053600         WHEN WKS-PL-CARACTER (WKS-PRECIO-POS-ORIG) = SPACE
053700              CONTINUE
053800         WHEN WKS-PL-CARACTER (WKS-PRECIO-POS-ORIG) IS
053900              DIGITO-VALIDO
054000              PERFORM 235-BUSCAR-VALOR-DIGITO
054100              IF WKS-PRECIO-VISTO-PUNTO = 1
054200                 IF WKS-PRECIO-DEC-POS < 2
054300                    ADD 1 TO WKS-PRECIO-DEC-POS
054400                    COMPUTE WKS-PRECIO-DECIMAL =
054500                            (WKS-PRECIO-DECIMAL * 10) +
054600                            WKS-PRECIO-VALOR-DIG
054700                 END-IF
054800              ELSE
054900                 COMPUTE WKS-PRECIO-ENTERO =
055000                         (WKS-PRECIO-ENTERO * 10) +
055100                         WKS-PRECIO-VALOR-DIG
055200              END-IF
055300     END-EVALUATE.
055400 232-PROCESAR-UN-CARACTER-PRECIO-E. EXIT.
055500******************************************************************
055600*   235-BUSCAR-VALOR-DIGITO : DEVUELVE EN WKS-PRECIO-VALOR-DIG   *
055700*   EL VALOR NUMERICO (0-9) DEL CARACTER QUE SE ESTA MIRANDO,    *
055800*   BUSCANDOLO EN LA TABLA DE DIGITOS.                           *
055900******************************************************************
056000 235-BUSCAR-VALOR-DIGITO SECTION.
056100     PERFORM 236-PROBAR-UN-DIGITO
056200             VARYING WKS-PRECIO-VALOR-DIG FROM 0 BY 1
056300             UNTIL WKS-PRECIO-VALOR-DIG > 9
056400                OR WKS-TABLA-DIGITOS-N (WKS-PRECIO-VALOR-DIG + 1)
056500                   = WKS-PL-CARACTER (WKS-PRECIO-POS-ORIG).
056600 235-BUSCAR-VALOR-DIGITO-E. EXIT.
056700
056800 236-PROBAR-UN-DIGITO SECTION.
056900     CONTINUE.
057000 236-PROBAR-UN-DIGITO-E. EXIT.
057100******************************************************************
057200*   300-VALIDAR-CALIDAD : SE INVOCA DOS VECES (CRUDOS/DEPURADOS) *
057300*   LA SEGUNDA VEZ SOLO ENCUENTRA REGISTROS ACTIVOS PORQUE LA    *
057400*   DEPURACION YA MARCO LOS DUPLICADOS.                          *
057500******************************************************************
057600 300-VALIDAR-CALIDAD SECTION.
057700     MOVE ZEROS TO WKS-VAL-NULOS-ID     WKS-VAL-NULOS-PRECIO
057800                   WKS-VAL-NULOS-TIPO   WKS-VAL-NEGATIVOS
057900                   WKS-VAL-OUTLIERS     WKS-VAL-DUPLICADOS
058000                   WKS-NUM-VALORES
058100
058200     PERFORM 305-VALIDAR-UN-REGISTRO
058300             VARYING WKS-IX-TAB2 FROM 1 BY 1
058400             UNTIL WKS-IX-TAB2 > WKS-REGISTROS-ORIGINALES
058500
058600     PERFORM 350-CALCULAR-OUTLIERS-RIC
058650     PERFORM 358-AVISAR-OUTLIERS
058700     PERFORM 360-ARMAR-LISTA-ERRORES.
058800 300-VALIDAR-CALIDAD-E. EXIT.
058900
059000 305-VALIDAR-UN-REGISTRO SECTION.
059100     IF PRTB-REG-ACTIVO (WKS-IX-TAB2)
059200        PERFORM 310-VALIDAR-NULOS-CRITICOS
059300        PERFORM 320-VALIDAR-PRECIO-NEGATIVO
059400        PERFORM 330-ACUMULAR-PRECIO-VALIDO
059500        PERFORM 340-VALIDAR-DUPLICADO
059600     END-IF.
059700 305-VALIDAR-UN-REGISTRO-E. EXIT.
059800
059900 310-VALIDAR-NULOS-CRITICOS SECTION.
060000     IF PRTB-ID-PROPIEDAD (WKS-IX-TAB2) = SPACES
060100        ADD 1 TO WKS-VAL-NULOS-ID
060200     END-IF
060300     IF PRTB-PRECIO-NULO (WKS-IX-TAB2)
060400        ADD 1 TO WKS-VAL-NULOS-PRECIO
060500     END-IF
060600     IF PRTB-TIPO-PROPIEDAD (WKS-IX-TAB2) = SPACES
060700        ADD 1 TO WKS-VAL-NULOS-TIPO
060800     END-IF.
060900 310-VALIDAR-NULOS-CRITICOS-E. EXIT.
061000
061100 320-VALIDAR-PRECIO-NEGATIVO SECTION.
061200*--> EL PRECIO SE GUARDA SIN SIGNO; UN VALOR NEGATIVO SOLO PUEDE
061300*--> LLEGAR SI EL TEXTO CRUDO TRAIA UN GUION QUE NO SE LIMPIO
061400     IF PRTB-PRECIO-TXT (WKS-IX-TAB2) (1:1) = "-"
061500        ADD 1 TO WKS-VAL-NEGATIVOS
061600     END-IF.
061700 320-VALIDAR-PRECIO-NEGATIVO-E. EXIT.
061800
061900 330-ACUMULAR-PRECIO-VALIDO SECTION.
062000     IF PRTB-PRECIO-VALIDO (WKS-IX-TAB2)
062100        ADD 1 TO WKS-NUM-VALORES
062200        IF WKS-NUM-VALORES <= 5000
062300           SET WKS-IX-VAL TO WKS-NUM-VALORES
062400           MOVE PRTB-PRECIO (WKS-IX-TAB2) TO
062500                WKS-VALOR-CAMPO (WKS-IX-VAL)
062600        END-IF
062700     END-IF.
062800 330-ACUMULAR-PRECIO-VALIDO-E. EXIT.
062900
063000 340-VALIDAR-DUPLICADO SECTION.
063100     MOVE ZEROS TO WKS-DUP-ENCONTRADO
063200     PERFORM 345-PROBAR-UN-DUPLICADO
063300             VARYING WKS-IX-DUP FROM 1 BY 1
063400             UNTIL WKS-IX-DUP >= WKS-IX-TAB2
063500                OR HAY-DUPLICADO
063600     IF HAY-DUPLICADO
063700        ADD 1 TO WKS-VAL-DUPLICADOS
063800     END-IF.
063900 340-VALIDAR-DUPLICADO-E. EXIT.
064000
064100*--> RUTINA COMPARTIDA CON 450-DEDUPLICAR (OT-6203)
064200 345-PROBAR-UN-DUPLICADO SECTION.
064300     IF PRTB-REG-ACTIVO (WKS-IX-DUP)
064400        AND PRTB-ID-PROPIEDAD (WKS-IX-DUP) =
064500            PRTB-ID-PROPIEDAD (WKS-IX-TAB2)
064600        MOVE 1 TO WKS-DUP-ENCONTRADO
064700     END-IF.
064800 345-PROBAR-UN-DUPLICADO-E. EXIT.
064900******************************************************************
065000*   350-CALCULAR-OUTLIERS-RIC : Q1, Q3 Y RANGO INTERCUARTIL      *
065100*   SOBRE LOS PRECIOS VALIDOS.  ES SOLO INFORMATIVO (OT-2077     *
065200*   ACLARO QUE NO INVALIDA EL LOTE).                             *
065300******************************************************************
065400 350-CALCULAR-OUTLIERS-RIC SECTION.
065500     IF WKS-NUM-VALORES > 5000
065600        MOVE 5000 TO WKS-NUM-VALORES
065700     END-IF
065800     IF WKS-NUM-VALORES > 1
065900        PERFORM 370-ORDENAR-VALORES
066000        MOVE 0.25 TO WKS-CUARTIL-Q
066100        PERFORM 380-CALCULAR-CUARTIL
066200        MOVE WKS-CUARTIL-RESULTADO TO WKS-Q1
066300        MOVE 0.75 TO WKS-CUARTIL-Q
066400        PERFORM 380-CALCULAR-CUARTIL
066500        MOVE WKS-CUARTIL-RESULTADO TO WKS-Q3
066600        COMPUTE WKS-RIC = WKS-Q3 - WKS-Q1
066700        COMPUTE WKS-LIM-INFERIOR = WKS-Q1 - (1.5 * WKS-RIC)
066800        COMPUTE WKS-LIM-SUPERIOR = WKS-Q3 + (1.5 * WKS-RIC)
066900        MOVE ZEROS TO WKS-VAL-OUTLIERS
067000        PERFORM 355-PROBAR-UN-OUTLIER
067100                VARYING WKS-IX-VAL FROM 1 BY 1
067200                UNTIL WKS-IX-VAL > WKS-NUM-VALORES
067300     END-IF.
067400 350-CALCULAR-OUTLIERS-RIC-E. EXIT.
067500
067600 355-PROBAR-UN-OUTLIER SECTION.
067700     IF WKS-VALOR-CAMPO (WKS-IX-VAL) < WKS-LIM-INFERIOR
067800        OR WKS-VALOR-CAMPO (WKS-IX-VAL) > WKS-LIM-SUPERIOR
067900        ADD 1 TO WKS-VAL-OUTLIERS
068000     END-IF.
068100 355-PROBAR-UN-OUTLIER-E. EXIT.
068120******************************************************************
068140*   358-AVISAR-OUTLIERS : AVISO POR CONSOLA, SOLO INFORMATIVO.   *
068150*   NO SE AGREGA A LA LISTA DE ERRORES NI CUENTA PARA            *
068160*   VALIDACIONES-FALLIDAS; NO INVALIDA EL LOTE (OT-2077).        *
068180******************************************************************
068190 358-AVISAR-OUTLIERS SECTION.
068193     IF WKS-VAL-OUTLIERS > 0
068195        MOVE ZEROS TO WKS-MASK-7
068196        MOVE WKS-VAL-OUTLIERS TO WKS-MASK-7
068197        DISPLAY "AVISO - Posibles outliers detectados: "
068198                WKS-MASK-7
068199     END-IF.
068200 358-AVISAR-OUTLIERS-E. EXIT.
068205******************************************************************
068300*   360-ARMAR-LISTA-ERRORES : REDACTA LOS MENSAJES DEL PASE      *
068400******************************************************************
068500 360-ARMAR-LISTA-ERRORES SECTION.
068600     MOVE ZEROS TO WKS-NUM-ERRORES
068700     IF WKS-VAL-NULOS-ID > 0
068800        MOVE ZEROS TO WKS-MASK-7
068900        MOVE WKS-VAL-NULOS-ID TO WKS-MASK-7
069000        ADD 1 TO WKS-NUM-ERRORES
069100        STRING "Columna 'id_propiedad': " DELIMITED BY SIZE
069200               WKS-MASK-7               DELIMITED BY SIZE
069300               " valores nulos encontrados" DELIMITED BY SIZE
069400          INTO WKS-ERROR-ENTRADA (WKS-NUM-ERRORES)
069500        END-STRING
069600     END-IF
069700     IF WKS-VAL-NULOS-PRECIO > 0
069800        MOVE ZEROS TO WKS-MASK-7
069900        MOVE WKS-VAL-NULOS-PRECIO TO WKS-MASK-7
070000        ADD 1 TO WKS-NUM-ERRORES
070100        STRING "Columna 'precio': " DELIMITED BY SIZE
070200               WKS-MASK-7               DELIMITED BY SIZE
070300               " valores nulos encontrados" DELIMITED BY SIZE
070400          INTO WKS-ERROR-ENTRADA (WKS-NUM-ERRORES)
070500        END-STRING
070600     END-IF
070700     IF WKS-VAL-NULOS-TIPO > 0
070800        MOVE ZEROS TO WKS-MASK-7
070900        MOVE WKS-VAL-NULOS-TIPO TO WKS-MASK-7
071000        ADD 1 TO WKS-NUM-ERRORES
071100        STRING "Columna 'tipo_propiedad': " DELIMITED BY SIZE
071200               WKS-MASK-7               DELIMITED BY SIZE
071300               " valores nulos encontrados" DELIMITED BY SIZE
071400          INTO WKS-ERROR-ENTRADA (WKS-NUM-ERRORES)
071500        END-STRING
071600     END-IF
071700     IF WKS-VAL-NEGATIVOS > 0
071800        MOVE ZEROS TO WKS-MASK-7
071900        MOVE WKS-VAL-NEGATIVOS TO WKS-MASK-7
072000        ADD 1 TO WKS-NUM-ERRORES
072100        STRING "Precios negativos encontrados: " DELIMITED BY
072200                 SIZE
072300               WKS-MASK-7               DELIMITED BY SIZE
072400          INTO WKS-ERROR-ENTRADA (WKS-NUM-ERRORES)
072500        END-STRING
072600     END-IF
073700     IF WKS-VAL-DUPLICADOS > 0
073800        MOVE ZEROS TO WKS-MASK-7
073900        MOVE WKS-VAL-DUPLICADOS TO WKS-MASK-7
074000        ADD 1 TO WKS-NUM-ERRORES
074100        STRING "Registros duplicados encontrados: " DELIMITED BY
074200                 SIZE
074300               WKS-MASK-7               DELIMITED BY SIZE
074400          INTO WKS-ERROR-ENTRADA (WKS-NUM-ERRORES)
074500        END-STRING
074600     END-IF.
074700 360-ARMAR-LISTA-ERRORES-E. EXIT.
074800******************************************************************
074900*   370/380 : ORDENAMIENTO Y CUARTILES POR INTERPOLACION LINEAL  *
075000*   (POSICION = (N-1) * Q, BASE CERO)                            *
075100******************************************************************
075200 370-ORDENAR-VALORES SECTION.
075300     PERFORM 375-ORDENAR-UNA-PASADA
075400             VARYING WKS-IX-VAL FROM 1 BY 1
075500             UNTIL WKS-IX-VAL >= WKS-NUM-VALORES.
075600 370-ORDENAR-VALORES-E. EXIT.
075700
075800 375-ORDENAR-UNA-PASADA SECTION.
075900     PERFORM 378-COMPARAR-UN-PAR
076000             VARYING WKS-IX-DUP FROM 1 BY 1
076100             UNTIL WKS-IX-DUP > (WKS-NUM-VALORES - WKS-IX-VAL).
076200 375-ORDENAR-UNA-PASADA-E. EXIT.
076300
076400 378-COMPARAR-UN-PAR SECTION.
076500     IF WKS-VALOR-CAMPO (WKS-IX-DUP) >
076600        WKS-VALOR-CAMPO (WKS-IX-DUP + 1)
076700        MOVE WKS-VALOR-CAMPO (WKS-IX-DUP) TO
076800             WKS-PRECIO-NUMERICO
076900        MOVE WKS-VALOR-CAMPO (WKS-IX-DUP + 1) TO
077000             WKS-VALOR-CAMPO (WKS-IX-DUP)
077100        MOVE WKS-PRECIO-NUMERICO TO
077200             WKS-VALOR-CAMPO (WKS-IX-DUP + 1)
077300     END-IF.
077400 378-COMPARAR-UN-PAR-E. EXIT.
077500
077600 380-CALCULAR-CUARTIL SECTION.
077700     COMPUTE WKS-POSICION = (WKS-NUM-VALORES - 1) *
077800             WKS-CUARTIL-Q
077900     MOVE WKS-POSICION TO WKS-POS-ENTERA
078000     COMPUTE WKS-POS-FRACCION = WKS-POSICION - WKS-POS-ENTERA
078100     COMPUTE WKS-IX-INFERIOR = WKS-POS-ENTERA + 1
078200     IF WKS-IX-INFERIOR >= WKS-NUM-VALORES
078300        MOVE WKS-NUM-VALORES TO WKS-IX-INFERIOR
078400        MOVE WKS-NUM-VALORES TO WKS-IX-SUPERIOR
078500     ELSE
078600        COMPUTE WKS-IX-SUPERIOR = WKS-IX-INFERIOR + 1
078700     END-IF
078800     SET WKS-IX-VAL TO WKS-IX-INFERIOR
078900     COMPUTE WKS-CUARTIL-RESULTADO ROUNDED =
079000             WKS-VALOR-CAMPO (WKS-IX-VAL) +
079100             (WKS-POS-FRACCION *
079200              (WKS-VALOR-CAMPO (WKS-IX-SUPERIOR) -
079300               WKS-VALOR-CAMPO (WKS-IX-INFERIOR))).
079400 380-CALCULAR-CUARTIL-E. EXIT.
079500******************************************************************
079600*   400-TRANSFORMAR : NORMALIZA TEXTO, DERIVA CAMPOS CALCULADOS  *
079700******************************************************************
079800 400-TRANSFORMAR SECTION.
079900     PERFORM 405-TRANSFORMAR-UN-REGISTRO
080000             VARYING WKS-IX-TAB2 FROM 1 BY 1
080100             UNTIL WKS-IX-TAB2 > WKS-REGISTROS-ORIGINALES.
080200 400-TRANSFORMAR-E. EXIT.
080300
080400 405-TRANSFORMAR-UN-REGISTRO SECTION.
080500     IF PRTB-REG-ACTIVO (WKS-IX-TAB2)
080600        PERFORM 410-NORMALIZAR-TEXTOS
080700        PERFORM 420-CALCULAR-PRECIO-M2
080800        PERFORM 430-CATEGORIZAR-PRECIO
080900        PERFORM 440-DERIVAR-FECHA
081000        MOVE PRTB-PRECIO-M2 (WKS-IX-TAB2) TO
081100             PRTB-RATIO-PRECIO-SUP (WKS-IX-TAB2)
081200        MOVE PRTB-PRECIO-M2-IND (WKS-IX-TAB2) TO
081300             PRTB-RATIO-IND (WKS-IX-TAB2)
081400     END-IF.
081500 405-TRANSFORMAR-UN-REGISTRO-E. EXIT.
081600
081700 410-NORMALIZAR-TEXTOS SECTION.
081800     MOVE  9 TO WKS-CAMPO-LONGITUD
081900     MOVE PRTB-ID-PROPIEDAD (WKS-IX-TAB2) TO WKS-CAMPO-GENERICO
082000     PERFORM 460-TITULO-CAMPO
082100     MOVE WKS-CAMPO-GENERICO (1:9) TO
082200          PRTB-ID-PROPIEDAD (WKS-IX-TAB2)
082300
082400     MOVE 20 TO WKS-CAMPO-LONGITUD
082500     MOVE PRTB-TIPO-PROPIEDAD (WKS-IX-TAB2) TO WKS-CAMPO-GENERICO
082600     PERFORM 460-TITULO-CAMPO
082700     MOVE WKS-CAMPO-GENERICO (1:20) TO
082800          PRTB-TIPO-PROPIEDAD (WKS-IX-TAB2)
082900
083000     MOVE 20 TO WKS-CAMPO-LONGITUD
083100     MOVE PRTB-COMUNA (WKS-IX-TAB2) TO WKS-CAMPO-GENERICO
083200     PERFORM 460-TITULO-CAMPO
083300     MOVE WKS-CAMPO-GENERICO (1:20) TO
083400          PRTB-COMUNA (WKS-IX-TAB2)
083500
083600     MOVE 16 TO WKS-CAMPO-LONGITUD
083700     MOVE PRTB-ESTADO (WKS-IX-TAB2) TO WKS-CAMPO-GENERICO
083800     PERFORM 460-TITULO-CAMPO
083900     MOVE WKS-CAMPO-GENERICO (1:16) TO
084000          PRTB-ESTADO (WKS-IX-TAB2)
084100
084200     MOVE 50 TO WKS-CAMPO-LONGITUD
084300     MOVE PRTB-DESCRIPCION (WKS-IX-TAB2) TO WKS-CAMPO-GENERICO
084400     PERFORM 460-TITULO-CAMPO
084500     MOVE WKS-CAMPO-GENERICO (1:50) TO
084600          PRTB-DESCRIPCION (WKS-IX-TAB2).
084700 410-NORMALIZAR-TEXTOS-E. EXIT.
084800******************************************************************
084900*   460-TITULO-CAMPO : RECORTA ESPACIOS A LA IZQUIERDA, PASA     *
085000*   TODO A MINUSCULA Y LUEGO PONE EN MAYUSCULA LA PRIMERA LETRA  *
085100*   DE CADA PALABRA (CORREGIDO OT-1042/1992: TAMBIEN LA PRIMERA  *
085200*   PALABRA DEL CAMPO).                                          *
085300******************************************************************
085400 460-TITULO-CAMPO SECTION.
085500     MOVE ZEROS TO WKS-CG-PRIMER-NO-BLANCO
085600     PERFORM 462-BUSCAR-PRIMER-NO-BLANCO
085700             VARYING WKS-CG-POS FROM 1 BY 1
085800             UNTIL WKS-CG-POS > WKS-CAMPO-LONGITUD
085900                OR WKS-CG-PRIMER-NO-BLANCO NOT = ZEROS
086000
086100     IF WKS-CG-PRIMER-NO-BLANCO > 1
086200        MOVE WKS-CAMPO-GENERICO (WKS-CG-PRIMER-NO-BLANCO:)
086300          TO WKS-CAMPO-GENERICO
086400     END-IF
086500
086600     IF WKS-CG-PRIMER-NO-BLANCO NOT = ZEROS
086700        INSPECT WKS-CAMPO-GENERICO (1:WKS-CAMPO-LONGITUD)
086800                CONVERTING WKS-MAYUSCULAS TO WKS-MINUSCULAS
086900
087000        MOVE 1 TO WKS-CG-INICIO-PALABRA
087100        PERFORM 464-CAPITALIZAR-UN-CARACTER
087200                VARYING WKS-CG-POS FROM 1 BY 1
087300                UNTIL WKS-CG-POS > WKS-CAMPO-LONGITUD
087400     END-IF.
087500 460-TITULO-CAMPO-E. EXIT.
087600
087700 462-BUSCAR-PRIMER-NO-BLANCO SECTION.
087800     IF WKS-CG-CARACTER (WKS-CG-POS) NOT = SPACE
087900        MOVE WKS-CG-POS TO WKS-CG-PRIMER-NO-BLANCO
088000     END-IF.
088100 462-BUSCAR-PRIMER-NO-BLANCO-E. EXIT.
088200
088300 464-CAPITALIZAR-UN-CARACTER SECTION.
088400     IF WKS-CG-CARACTER (WKS-CG-POS) = SPACE
088500        MOVE 1 TO WKS-CG-INICIO-PALABRA
088600     ELSE
088700        IF ES-INICIO-DE-PALABRA
088800           INSPECT WKS-CAMPO-GENERICO (WKS-CG-POS:1)
088900                   CONVERTING WKS-MINUSCULAS TO WKS-MAYUSCULAS
089000        END-IF
089100        MOVE 0 TO WKS-CG-INICIO-PALABRA
089200     END-IF.
089300 464-CAPITALIZAR-UN-CARACTER-E. EXIT.
089400******************************************************************
089500*   420-CALCULAR-PRECIO-M2                                       *
089600******************************************************************
089700 420-CALCULAR-PRECIO-M2 SECTION.
089800     IF PRTB-PRECIO-VALIDO (WKS-IX-TAB2)
089900        AND PRTB-SUPERFICIE-M2 (WKS-IX-TAB2) > 0
090000        COMPUTE PRTB-PRECIO-M2 (WKS-IX-TAB2) ROUNDED =
090100                PRTB-PRECIO (WKS-IX-TAB2) /
090200                PRTB-SUPERFICIE-M2 (WKS-IX-TAB2)
090300        SET PRTB-PRECIO-M2-VALIDO (WKS-IX-TAB2) TO TRUE
090400     ELSE
090500        MOVE ZEROS TO PRTB-PRECIO-M2 (WKS-IX-TAB2)
090600        SET PRTB-PRECIO-M2-NULO (WKS-IX-TAB2) TO TRUE
090700     END-IF.
090800 420-CALCULAR-PRECIO-M2-E. EXIT.
090900******************************************************************
091000*   430-CATEGORIZAR-PRECIO                                       *
091100******************************************************************
091200 430-CATEGORIZAR-PRECIO SECTION.
091300     IF PRTB-PRECIO-NULO (WKS-IX-TAB2)
091400        MOVE "No definido" TO PRTB-CATEGORIA-PRECIO (WKS-IX-TAB2)
091500     ELSE
091600        EVALUATE TRUE
091700            WHEN PRTB-PRECIO (WKS-IX-TAB2) < 100000
091800                 MOVE "Economico" TO
091900                      PRTB-CATEGORIA-PRECIO (WKS-IX-TAB2)
092000            WHEN PRTB-PRECIO (WKS-IX-TAB2) < 300000
092100                 MOVE "Medio" TO
092200                      PRTB-CATEGORIA-PRECIO (WKS-IX-TAB2)
092300            WHEN OTHER
092400                 MOVE "Premium" TO
092500                      PRTB-CATEGORIA-PRECIO (WKS-IX-TAB2)
092600        END-EVALUATE
092700     END-IF.
092800 430-CATEGORIZAR-PRECIO-E. EXIT.
092900******************************************************************
093000*   440-DERIVAR-FECHA : VALIDA AAAA-MM-DD Y CALCULA ANTIGUEDAD   *
093100******************************************************************
093200 440-DERIVAR-FECHA SECTION.
093300     MOVE PRTB-FECHA-PUBLICACION (WKS-IX-TAB2) TO WKS-FECHA-TEXTO
093400     MOVE ZEROS TO WKS-FECHA-VALIDA
093500
093600     IF WKS-FT-GUION-1 = "-" AND WKS-FT-GUION-2 = "-"
093700        AND WKS-FT-ANIO IS DIGITO-VALIDO
093800        AND WKS-FT-MES  IS DIGITO-VALIDO
093900        AND WKS-FT-DIA  IS DIGITO-VALIDO
094000        MOVE 1 TO WKS-FECHA-VALIDA
094100     END-IF
094200
094300     IF FECHA-ES-VALIDA
094400        MOVE WKS-FT-ANIO TO WKS-CF-ANIO PRTB-ANIO-PUBLICACION
094500                                        (WKS-IX-TAB2)
094600        MOVE WKS-FT-MES  TO WKS-CF-MES  PRTB-MES-PUBLICACION
094700                                        (WKS-IX-TAB2)
094800        MOVE WKS-FT-DIA  TO WKS-CF-DIA
094900        IF WKS-CF-MES < 1 OR WKS-CF-MES > 12
095000           OR WKS-CF-DIA < 1 OR WKS-CF-DIA > 31
095100           MOVE ZEROS TO WKS-FECHA-VALIDA
095200        END-IF
095300     END-IF
095400
095500     IF FECHA-ES-VALIDA
095600        PERFORM 470-CALCULAR-DIAS-ABSOLUTOS
095700        MOVE WKS-CF-DIAS-ABSOLUTOS TO WKS-DIAS-ABS-PUBLICACION
095800
095900        MOVE WKS-FP-ANIO TO WKS-CF-ANIO
096000        MOVE WKS-FP-MES  TO WKS-CF-MES
096100        MOVE WKS-FP-DIA  TO WKS-CF-DIA
096200        PERFORM 470-CALCULAR-DIAS-ABSOLUTOS
096300        MOVE WKS-CF-DIAS-ABSOLUTOS TO WKS-DIAS-ABS-PROCESO
096400
096500        COMPUTE PRTB-ANTIGUEDAD-DIAS (WKS-IX-TAB2) =
096600                WKS-DIAS-ABS-PROCESO - WKS-DIAS-ABS-PUBLICACION
096700        SET PRTB-ANTIGUEDAD-VALIDA (WKS-IX-TAB2) TO TRUE
096800     ELSE
096900        MOVE ZEROS TO PRTB-ANTIGUEDAD-DIAS (WKS-IX-TAB2)
097000                      PRTB-MES-PUBLICACION (WKS-IX-TAB2)
097100                      PRTB-ANIO-PUBLICACION (WKS-IX-TAB2)
097200        SET PRTB-ANTIGUEDAD-NULA (WKS-IX-TAB2) TO TRUE
097300     END-IF.
097400 440-DERIVAR-FECHA-E. EXIT.
097500******************************************************************
097600*   470-CALCULAR-DIAS-ABSOLUTOS : NUMERO DE DIA CALENDARIO       *
097700*   (ESTILO "DIA JULIANO DE TRABAJO") A PARTIR DE ANIO/MES/DIA.  *
097800*   NO SE USA FUNCION DE FECHA DEL COMPILADOR; ESTE AMBIENTE     *
097900*   TODAVIA NO LA TRAE.                                          *
098000******************************************************************
098100 470-CALCULAR-DIAS-ABSOLUTOS SECTION.
098200     COMPUTE WKS-CF-ANIO-BASE = WKS-CF-ANIO - 1
098300
098400     COMPUTE WKS-CF-DIAS-ABSOLUTOS =
098500             WKS-CF-DIA
098600             + DIAS-ACUM-MES (WKS-CF-MES)
098700             + (365 * WKS-CF-ANIO-BASE)
098800             + (WKS-CF-ANIO-BASE / 4)
098900             - (WKS-CF-ANIO-BASE / 100)
099000             + (WKS-CF-ANIO-BASE / 400)
099100
099200     IF WKS-CF-MES > 2
099300        DIVIDE WKS-CF-ANIO BY 4   GIVING WKS-CF-COCIENTE
099400               REMAINDER WKS-CF-RESIDUO-4
099500        DIVIDE WKS-CF-ANIO BY 100 GIVING WKS-CF-COCIENTE
099600               REMAINDER WKS-CF-RESIDUO-100
099700        DIVIDE WKS-CF-ANIO BY 400 GIVING WKS-CF-COCIENTE
099800               REMAINDER WKS-CF-RESIDUO-400
099900        IF (WKS-CF-RESIDUO-4 = 0 AND WKS-CF-RESIDUO-100 NOT = 0)
100000           OR WKS-CF-RESIDUO-400 = 0
100100           ADD 1 TO WKS-CF-DIAS-ABSOLUTOS
100200        END-IF
100300     END-IF.
100400 470-CALCULAR-DIAS-ABSOLUTOS-E. EXIT.
100500******************************************************************
100600*   450-DEDUPLICAR : SE CONSERVA LA PRIMERA APARICION DE CADA    *
100700*   ID_PROPIEDAD; LAS SIGUIENTES SE MARCAN COMO DUPLICADO (OT-   *
100800*   6203) EN VEZ DE DESPLAZAR LA TABLA.                          *
100900******************************************************************
101000 450-DEDUPLICAR SECTION.
101100     PERFORM 455-MARCAR-UN-DUPLICADO
101200             VARYING WKS-IX-TAB2 FROM 1 BY 1
101300             UNTIL WKS-IX-TAB2 > WKS-REGISTROS-ORIGINALES.
101400 450-DEDUPLICAR-E. EXIT.
101500
101600 455-MARCAR-UN-DUPLICADO SECTION.
101700     IF PRTB-REG-ACTIVO (WKS-IX-TAB2)
101800        MOVE ZEROS TO WKS-DUP-ENCONTRADO
101900        PERFORM 345-PROBAR-UN-DUPLICADO
102000                VARYING WKS-IX-DUP FROM 1 BY 1
102100                UNTIL WKS-IX-DUP >= WKS-IX-TAB2
102200                   OR HAY-DUPLICADO
102300        IF HAY-DUPLICADO
102400           SET PRTB-REG-DUPLICADO (WKS-IX-TAB2) TO TRUE
102500        END-IF
102600     END-IF.
102700 455-MARCAR-UN-DUPLICADO-E. EXIT.
102800******************************************************************
102900*   600-CARGAR : ESCRIBE EL PLANO DEPURADO CON ENCABEZADO        *
103000******************************************************************
103100 600-CARGAR SECTION.
103200     WRITE REG-PRSAL FROM WKS-ENCAB-SALIDA
103300     MOVE ZEROS TO WKS-REGISTROS-PROCESADOS
103400     MOVE 16    TO WKS-COLUMNAS
103500
103600     PERFORM 605-CARGAR-UN-REGISTRO
103700             VARYING WKS-IX-TAB2 FROM 1 BY 1
103800             UNTIL WKS-IX-TAB2 > WKS-REGISTROS-ORIGINALES.
103900 600-CARGAR-E. EXIT.
104000
104100 605-CARGAR-UN-REGISTRO SECTION.
104200     IF PRTB-REG-ACTIVO (WKS-IX-TAB2)
104300        PERFORM 610-ARMAR-REGISTRO-SALIDA
104400        WRITE REG-PRSAL
104500        ADD 1 TO WKS-REGISTROS-PROCESADOS
104600     END-IF.
104700 605-CARGAR-UN-REGISTRO-E. EXIT.
104800
104900 610-ARMAR-REGISTRO-SALIDA SECTION.
105000     MOVE PRTB-ID-PROPIEDAD (WKS-IX-TAB2) TO PRSL-ID-PROPIEDAD
105100     MOVE PRTB-TIPO-PROPIEDAD (WKS-IX-TAB2) TO
105200          PRSL-TIPO-PROPIEDAD
105300     MOVE PRTB-COMUNA (WKS-IX-TAB2)        TO PRSL-COMUNA
105400     MOVE PRTB-PRECIO (WKS-IX-TAB2)        TO PRSL-PRECIO
105500     MOVE PRTB-PRECIO-IND (WKS-IX-TAB2)    TO PRSL-PRECIO-IND
105600     MOVE PRTB-SUPERFICIE-M2 (WKS-IX-TAB2) TO PRSL-SUPERFICIE-M2
105700     MOVE PRTB-HABITACIONES (WKS-IX-TAB2)  TO PRSL-HABITACIONES
105800     MOVE PRTB-BANOS (WKS-IX-TAB2)         TO PRSL-BANOS
105900     MOVE PRTB-ESTADO (WKS-IX-TAB2)        TO PRSL-ESTADO
106000     MOVE PRTB-FECHA-PUBLICACION (WKS-IX-TAB2) TO
106100          PRSL-FECHA-PUBLICACION
106200     MOVE PRTB-DESCRIPCION (WKS-IX-TAB2)   TO PRSL-DESCRIPCION
106300     MOVE PRTB-PRECIO-M2 (WKS-IX-TAB2)     TO PRSL-PRECIO-M2
106400     MOVE PRTB-PRECIO-M2-IND (WKS-IX-TAB2) TO PRSL-PRECIO-M2-IND
106500     MOVE PRTB-CATEGORIA-PRECIO (WKS-IX-TAB2) TO
106600          PRSL-CATEGORIA-PRECIO
106700     MOVE PRTB-ANTIGUEDAD-DIAS (WKS-IX-TAB2) TO
106800          PRSL-ANTIGUEDAD-DIAS
106900     MOVE PRTB-ANTIGUEDAD-IND (WKS-IX-TAB2) TO
107000          PRSL-ANTIGUEDAD-IND
107100     MOVE PRTB-MES-PUBLICACION (WKS-IX-TAB2) TO
107200          PRSL-MES-PUBLICACION
107300     MOVE PRTB-ANIO-PUBLICACION (WKS-IX-TAB2) TO
107400          PRSL-ANIO-PUBLICACION
107500     MOVE PRTB-RATIO-PRECIO-SUP (WKS-IX-TAB2) TO
107600          PRSL-RATIO-PRECIO-SUP
107700     MOVE PRTB-RATIO-IND (WKS-IX-TAB2) TO PRSL-RATIO-IND.
107800 610-ARMAR-REGISTRO-SALIDA-E. EXIT.
107900******************************************************************
108000*   700-REPORTE-RESUMEN (OT-6890) : METRICAS DEL LOTE MAS EL     *
108100*   BLOQUE ESTADISTICO DE CADA CAMPO NUMERICO                    *
108200******************************************************************
108300 700-REPORTE-RESUMEN SECTION.
108400     DISPLAY "=============================================="
108500     DISPLAY "REPORTE DE PROCESAMIENTO"
108600     DISPLAY "=============================================="
108700     DISPLAY "fecha_procesamiento: " WKS-FECHA-PROCESO-TXT
108800     MOVE ZEROS TO WKS-MASK-7
108900     MOVE WKS-REGISTROS-ORIGINALES TO WKS-MASK-7
109000     DISPLAY "registros_originales: " WKS-MASK-7
109100     MOVE ZEROS TO WKS-MASK-7
109200     MOVE WKS-REGISTROS-PROCESADOS TO WKS-MASK-7
109300     DISPLAY "registros_procesados: " WKS-MASK-7
109400     DISPLAY "columnas: " WKS-COLUMNAS
109500     DISPLAY "validaciones_fallidas: " WKS-NUM-ERRORES
109600     DISPLAY "errores: "
109700     IF WKS-NUM-ERRORES = 0
109800        DISPLAY "  (SIN OBSERVACIONES)"
109900     ELSE
110000        PERFORM 705-DESPLEGAR-UN-ERROR
110100                VARYING WKS-IX-TAB2 FROM 1 BY 1
110200                UNTIL WKS-IX-TAB2 > WKS-NUM-ERRORES
110300     END-IF
110400
110500     IF CON-ESTADISTICAS OR SIN-ESTADISTICAS
110600        MOVE   1 TO WKS-EST-CAMPO-COD
110700        MOVE "precio"                   TO WKS-EST-NOMBRE-CAMPO
110800        PERFORM 720-EXTRAER-VALORES-CAMPO
110900        PERFORM 730-DESPLEGAR-ESTADISTICA-CAMPO
111000
111100        MOVE   2 TO WKS-EST-CAMPO-COD
111200        MOVE "superficie_m2"            TO WKS-EST-NOMBRE-CAMPO
111300        PERFORM 720-EXTRAER-VALORES-CAMPO
111400        PERFORM 730-DESPLEGAR-ESTADISTICA-CAMPO
111500
111600        MOVE   3 TO WKS-EST-CAMPO-COD
111700        MOVE "habitaciones"              TO WKS-EST-NOMBRE-CAMPO
111800        PERFORM 720-EXTRAER-VALORES-CAMPO
111900        PERFORM 730-DESPLEGAR-ESTADISTICA-CAMPO
112000
112100        MOVE   4 TO WKS-EST-CAMPO-COD
112200        MOVE "banos"                     TO WKS-EST-NOMBRE-CAMPO
112300        PERFORM 720-EXTRAER-VALORES-CAMPO
112400        PERFORM 730-DESPLEGAR-ESTADISTICA-CAMPO
112500
112600        MOVE   5 TO WKS-EST-CAMPO-COD
112700        MOVE "precio_m2"                 TO WKS-EST-NOMBRE-CAMPO
112800        PERFORM 720-EXTRAER-VALORES-CAMPO
112900        PERFORM 730-DESPLEGAR-ESTADISTICA-CAMPO
113000
113100        MOVE   6 TO WKS-EST-CAMPO-COD
113200        MOVE "antiguedad_dias"            TO WKS-EST-NOMBRE-CAMPO
113300        PERFORM 720-EXTRAER-VALORES-CAMPO
113400        PERFORM 730-DESPLEGAR-ESTADISTICA-CAMPO
113500
113600        MOVE   7 TO WKS-EST-CAMPO-COD
113700        MOVE "mes_publicacion"            TO WKS-EST-NOMBRE-CAMPO
113800        PERFORM 720-EXTRAER-VALORES-CAMPO
113900        PERFORM 730-DESPLEGAR-ESTADISTICA-CAMPO
114000
114100        MOVE   8 TO WKS-EST-CAMPO-COD
114200        MOVE "anio_publicacion"           TO WKS-EST-NOMBRE-CAMPO
114300        PERFORM 720-EXTRAER-VALORES-CAMPO
114400        PERFORM 730-DESPLEGAR-ESTADISTICA-CAMPO
114500
114600        MOVE   9 TO WKS-EST-CAMPO-COD
114700        MOVE "ratio_precio_superficie"    TO WKS-EST-NOMBRE-CAMPO
114800        PERFORM 720-EXTRAER-VALORES-CAMPO
114900        PERFORM 730-DESPLEGAR-ESTADISTICA-CAMPO
115000     END-IF
115100     DISPLAY "==============================================".
115200 700-REPORTE-RESUMEN-E. EXIT.
115300
115400 705-DESPLEGAR-UN-ERROR SECTION.
115500     DISPLAY "  - " WKS-ERROR-ENTRADA (WKS-IX-TAB2).
115600 705-DESPLEGAR-UN-ERROR-E. EXIT.
115700******************************************************************
115800*   720-EXTRAER-VALORES-CAMPO : COPIA AL ARREGLO DE TRABAJO LOS  *
115900*   VALORES NO NULOS DEL CAMPO NUMERICO INDICADO EN              *
116000*   WKS-EST-CAMPO-COD.                                           *
116100******************************************************************
116200 720-EXTRAER-VALORES-CAMPO SECTION.
116300     MOVE ZEROS TO WKS-NUM-VALORES
116400     PERFORM 722-EXTRAER-UN-VALOR
116500             VARYING WKS-IX-TAB2 FROM 1 BY 1
116600             UNTIL WKS-IX-TAB2 > WKS-REGISTROS-ORIGINALES.
116700 720-EXTRAER-VALORES-CAMPO-E. EXIT.
116800
116900 722-EXTRAER-UN-VALOR SECTION.
117000     IF PRTB-REG-ACTIVO (WKS-IX-TAB2)
117100        EVALUATE WKS-EST-CAMPO-COD
117200           WHEN 1
117300              IF PRTB-PRECIO-VALIDO (WKS-IX-TAB2)
117400                 MOVE PRTB-PRECIO (WKS-IX-TAB2) TO
117500                      WKS-VALOR-DE-ENTRADA
117600                 PERFORM 725-AGREGAR-VALOR
117700              END-IF
117800           WHEN 2
117900              MOVE PRTB-SUPERFICIE-M2 (WKS-IX-TAB2) TO
118000                   WKS-VALOR-DE-ENTRADA
118100              PERFORM 725-AGREGAR-VALOR
118200           WHEN 3
118300              MOVE PRTB-HABITACIONES (WKS-IX-TAB2) TO
118400                   WKS-VALOR-DE-ENTRADA
118500              PERFORM 725-AGREGAR-VALOR
118600           WHEN 4
118700              MOVE PRTB-BANOS (WKS-IX-TAB2) TO
118800                   WKS-VALOR-DE-ENTRADA
118900              PERFORM 725-AGREGAR-VALOR
119000           WHEN 5
119100              IF PRTB-PRECIO-M2-VALIDO (WKS-IX-TAB2)
119200                 MOVE PRTB-PRECIO-M2 (WKS-IX-TAB2) TO
119300                      WKS-VALOR-DE-ENTRADA
119400                 PERFORM 725-AGREGAR-VALOR
119500              END-IF
119600           WHEN 6
119700              IF PRTB-ANTIGUEDAD-VALIDA (WKS-IX-TAB2)
119800                 MOVE PRTB-ANTIGUEDAD-DIAS (WKS-IX-TAB2) TO
119900                      WKS-VALOR-DE-ENTRADA
120000                 PERFORM 725-AGREGAR-VALOR
120100              END-IF
120200           WHEN 7
120300              IF PRTB-ANTIGUEDAD-VALIDA (WKS-IX-TAB2)
120400                 MOVE PRTB-MES-PUBLICACION (WKS-IX-TAB2) TO
120500                      WKS-VALOR-DE-ENTRADA
120600                 PERFORM 725-AGREGAR-VALOR
120700              END-IF
120800           WHEN 8
120900              IF PRTB-ANTIGUEDAD-VALIDA (WKS-IX-TAB2)
121000                 MOVE PRTB-ANIO-PUBLICACION (WKS-IX-TAB2) TO
121100                      WKS-VALOR-DE-ENTRADA
121200                 PERFORM 725-AGREGAR-VALOR
121300              END-IF
121400           WHEN 9
121500              IF PRTB-RATIO-VALIDO (WKS-IX-TAB2)
121600                 MOVE PRTB-RATIO-PRECIO-SUP (WKS-IX-TAB2) TO
121700                      WKS-VALOR-DE-ENTRADA
121800                 PERFORM 725-AGREGAR-VALOR
121900              END-IF
122000        END-EVALUATE
122100     END-IF.
122200 722-EXTRAER-UN-VALOR-E. EXIT.
122300
122400 725-AGREGAR-VALOR SECTION.
122500     IF WKS-NUM-VALORES < 5000
122600        ADD 1 TO WKS-NUM-VALORES
122700        SET WKS-IX-VAL TO WKS-NUM-VALORES
122800        MOVE WKS-VALOR-DE-ENTRADA TO WKS-VALOR-CAMPO (WKS-IX-VAL)
122900     END-IF.
123000 725-AGREGAR-VALOR-E. EXIT.
123100******************************************************************
123200*   730 : CALCULA Y DESPLIEGA EL BLOQUE ESTADISTICO DE UN CAMPO  *
123300******************************************************************
123400 730-DESPLEGAR-ESTADISTICA-CAMPO SECTION.
123500     MOVE ZEROS TO WKS-EST-COUNT WKS-EST-SUMA WKS-EST-SUMA-CUAD
123600                   WKS-EST-MEDIA WKS-EST-VARIANZA
123700                   WKS-EST-DESVIACION WKS-EST-MINIMO
123800                   WKS-EST-MAXIMO WKS-EST-P25 WKS-EST-P50
123900                   WKS-EST-P75
124000     MOVE WKS-NUM-VALORES TO WKS-EST-COUNT
124100
124200     DISPLAY "----------------------------------------------"
124300     DISPLAY "CAMPO: " WKS-EST-NOMBRE-CAMPO
124400     IF WKS-EST-COUNT = 0
124500        DISPLAY "  count: 0  (SIN VALORES)"
124600     ELSE
124700        PERFORM 370-ORDENAR-VALORES
124800        MOVE WKS-VALOR-CAMPO (1) TO WKS-EST-MINIMO
124900        MOVE WKS-VALOR-CAMPO (WKS-EST-COUNT) TO WKS-EST-MAXIMO
125000
125100        PERFORM 735-ACUMULAR-UN-VALOR
125200                VARYING WKS-IX-VAL FROM 1 BY 1
125300                UNTIL WKS-IX-VAL > WKS-EST-COUNT
125400
125500        COMPUTE WKS-EST-MEDIA ROUNDED =
125600                WKS-EST-SUMA / WKS-EST-COUNT
125700
125800        IF WKS-EST-COUNT > 1
125900           COMPUTE WKS-EST-VARIANZA =
126000                   (WKS-EST-SUMA-CUAD -
126100                    ((WKS-EST-SUMA * WKS-EST-SUMA) /
126200                     WKS-EST-COUNT)) / (WKS-EST-COUNT - 1)
126300           IF WKS-EST-VARIANZA > 0
126400              MOVE WKS-EST-VARIANZA TO WKS-RAIZ-ENTRADA
126500              PERFORM 740-CALCULAR-RAIZ-CUADRADA
126600              MOVE WKS-RAIZ-APROX TO WKS-EST-DESVIACION
126700           END-IF
126800        END-IF
126900
127000        MOVE WKS-EST-COUNT TO WKS-NUM-VALORES
127100        MOVE 0.25 TO WKS-CUARTIL-Q
127200        PERFORM 380-CALCULAR-CUARTIL
127300        MOVE WKS-CUARTIL-RESULTADO TO WKS-EST-P25
127400        MOVE 0.50 TO WKS-CUARTIL-Q
127500        PERFORM 380-CALCULAR-CUARTIL
127600        MOVE WKS-CUARTIL-RESULTADO TO WKS-EST-P50
127700        MOVE 0.75 TO WKS-CUARTIL-Q
127800        PERFORM 380-CALCULAR-CUARTIL
127900        MOVE WKS-CUARTIL-RESULTADO TO WKS-EST-P75
128000
128100        MOVE ZEROS TO WKS-MASK-MONTO
128200        MOVE WKS-EST-COUNT TO WKS-MASK-7
128300        DISPLAY "  count: " WKS-MASK-7
128400        MOVE WKS-EST-MEDIA TO WKS-MASK-MONTO
128500        DISPLAY "  mean : " WKS-MASK-MONTO
128600        MOVE WKS-EST-DESVIACION TO WKS-MASK-MONTO
128700        DISPLAY "  std  : " WKS-MASK-MONTO
128800        MOVE WKS-EST-MINIMO TO WKS-MASK-MONTO
128900        DISPLAY "  min  : " WKS-MASK-MONTO
129000        MOVE WKS-EST-P25 TO WKS-MASK-MONTO
129100        DISPLAY "  25%  : " WKS-MASK-MONTO
129200        MOVE WKS-EST-P50 TO WKS-MASK-MONTO
129300        DISPLAY "  50%  : " WKS-MASK-MONTO
129400        MOVE WKS-EST-P75 TO WKS-MASK-MONTO
129500        DISPLAY "  75%  : " WKS-MASK-MONTO
129600        MOVE WKS-EST-MAXIMO TO WKS-MASK-MONTO
129700        DISPLAY "  max  : " WKS-MASK-MONTO
129800     END-IF.
129900 730-DESPLEGAR-ESTADISTICA-CAMPO-E. EXIT.
130000
130100 735-ACUMULAR-UN-VALOR SECTION.
130200     ADD WKS-VALOR-CAMPO (WKS-IX-VAL) TO WKS-EST-SUMA
130300     COMPUTE WKS-EST-SUMA-CUAD = WKS-EST-SUMA-CUAD +
130400             (WKS-VALOR-CAMPO (WKS-IX-VAL) *
130500              WKS-VALOR-CAMPO (WKS-IX-VAL)).
130600 735-ACUMULAR-UN-VALOR-E. EXIT.
130700******************************************************************
130800*   740-CALCULAR-RAIZ-CUADRADA (OT-... 2006 MPR) : NEWTON-RAPHSON*
130900******************************************************************
131000 740-CALCULAR-RAIZ-CUADRADA SECTION.
131100     IF WKS-RAIZ-ENTRADA <= 0
131200        MOVE ZEROS TO WKS-RAIZ-APROX
131300     ELSE
131400        MOVE WKS-RAIZ-ENTRADA TO WKS-RAIZ-APROX
131500        PERFORM 745-ITERAR-RAIZ
131600                VARYING WKS-RAIZ-ITERACION FROM 1 BY 1
131700                UNTIL WKS-RAIZ-ITERACION > 25
131800     END-IF.
131900 740-CALCULAR-RAIZ-CUADRADA-E. EXIT.
132000
132100 745-ITERAR-RAIZ SECTION.
132200     MOVE WKS-RAIZ-APROX TO WKS-RAIZ-ANTERIOR
132300     COMPUTE WKS-RAIZ-APROX =
132400             (WKS-RAIZ-ANTERIOR +
132500              (WKS-RAIZ-ENTRADA / WKS-RAIZ-ANTERIOR)) / 2.
132600 745-ITERAR-RAIZ-E. EXIT.
132700******************************************************************
132800 900-CERRAR-ARCHIVOS SECTION.
132900     CLOSE PRRAW, PRSAL.
133000 900-CERRAR-ARCHIVOS-E. EXIT.
